000100******************************************************************
000200* TRANSACTION LAYOUT FOR THE LN0400 LOAN-DELETE FEED.  ONE        *
000300* LOAN-ID PER TRANSACTION.                                        *
000400******************************************************************
000500       01  LNDEL-RECORD.
000600           10 LNDEL-LOAN-ID           PIC 9(9).
000700           10 FILLER                  PIC X(11).
000800