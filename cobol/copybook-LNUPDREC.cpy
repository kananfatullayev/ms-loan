000100******************************************************************
000200* TRANSACTION LAYOUT FOR THE LN0300 LOAN-CHANGE FEED.  OVERWRITES *
000300* USER-ID/AMOUNT/DURATION ON AN EXISTING LOAN MASTER SLOT.  DOES  *
000400* NOT CARRY A MONTHLY-AMOUNT -- LN0300 NEVER RECOMPUTES IT.       *
000500******************************************************************
000600       01  LNUPD-RECORD.
000700           10 LNUPD-LOAN-ID           PIC 9(9).
000800           10 LNUPD-USER-ID           PIC 9(9).
000900           10 LNUPD-AMOUNT            PIC 9(14)V9(2).
001000           10 LNUPD-DURATION          PIC 9(6)V9(2).
001100           10 FILLER                  PIC X(03).
001200