000100******************************************************************
000200* DCLGEN-STYLE RECORD LAYOUT FOR THE DAILY LOAN-REQUEST FEED       *
000300* (FLAT FILE -- THIS ONE NEVER WAS A DB2 TABLE, IT COMES FROM      *
000400* THE BRANCH-SIDE NEW-LOAN CAPTURE SCREENS AS A NIGHTLY EXTRACT)   *
000500******************************************************************
000600       01  LNREQ-RECORD.
000700*                       REQUESTING USER (BORROWER) ID
000800           10 LNREQ-USER-ID           PIC 9(9).
000900*                       REQUESTED PRINCIPAL, 2 DEC, ZERO-PADDED,
001000*                       NO SIGN OR DECIMAL POINT PUNCHED ON THE
001100*                       FEED -- UNSIGNED ON THE WIRE
001200           10 LNREQ-AMOUNT            PIC 9(14)V9(2).
001300*                       REQUESTED DURATION IN MONTHS, 2 DEC ON
001400*                       THE FEED BUT ONLY THE WHOLE-MONTH PART
001500*                       IS USED BY THE INSTALLMENT CALCULATION
001600           10 LNREQ-DURATION          PIC 9(6)V9(2).
001700           10 FILLER                  PIC X(02).
001800