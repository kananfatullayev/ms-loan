000100******************************************************************
000200* PRINT-LINE LAYOUT FOR THE LN0100/LN0200/LN0300/LN0400 LOAN RUN    *
000300* REPORT.  ONE DETAIL LINE PER LOAN, REJECT LINES FOR BAD          *
000400* REQUESTS, AND A FINAL TOTAL LINE -- ALL THREE VIEWS REDEFINE THE *
000500* SAME 132-BYTE PRINT SLOT SO THE CARRIAGE-CONTROL BYTE IN COLUMN  *
000600* 1 LINES UP.                                                      *
000700******************************************************************
000800*     040304 SGN IDC-0412 -- AMOUNT/MONTHLY-AMT WIDENED TO A       *
000900*     COMMA-EDITED 16-POSITION FIELD FOR 13-DIGIT PRINCIPALS.      *
001000******************************************************************
001100       01  LNRPT-LINE.
001200           05 LNRPT-CTL-CHAR          PIC X(1).
001300           05 LNRPT-BODY              PIC X(131).
001400******************************************************************
001500       01  LNRPT-DETAIL-LINE REDEFINES LNRPT-LINE.
001600           05 LNRPT-D-CTL-CHAR        PIC X(1).
001700           05 FILLER                  PIC X(2).
001800           05 LNRPT-D-LOAN-ID         PIC Z(8)9.
001900           05 FILLER                  PIC X(3).
002000           05 LNRPT-D-USER-ID         PIC Z(8)9.
002100           05 FILLER                  PIC X(3).
002200           05 LNRPT-D-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99.
002300           05 FILLER                  PIC X(3).
002400           05 LNRPT-D-MONTHLY-AMT     PIC Z,ZZZ,ZZZ,ZZ9.99.
002500           05 FILLER                  PIC X(3).
002600           05 LNRPT-D-DURATION        PIC Z(4)9.99.
002700           05 FILLER                  PIC X(59).
002800******************************************************************
002900       01  LNRPT-REJECT-LINE REDEFINES LNRPT-LINE.
003000           05 LNRPT-R-CTL-CHAR        PIC X(1).
003100           05 FILLER                  PIC X(2).
003200           05 LNRPT-R-LEGEND          PIC X(18) VALUE
003300                                      '*** REJECTED *** '.
003400           05 LNRPT-R-USER-ID         PIC Z(8)9.
003500           05 FILLER                  PIC X(3).
003600           05 LNRPT-R-DURATION        PIC Z(4)9.99.
003700           05 FILLER                  PIC X(3).
003800           05 LNRPT-R-REASON          PIC X(88).
003900******************************************************************
004000       01  LNRPT-TOTAL-LINE REDEFINES LNRPT-LINE.
004100           05 LNRPT-T-CTL-CHAR        PIC X(1).
004200           05 FILLER                  PIC X(2).
004300           05 LNRPT-T-LEGEND          PIC X(20) VALUE
004400                                      'TOTAL LOANS CREATED'.
004500           05 FILLER                  PIC X(2).
004600           05 LNRPT-T-COUNT           PIC Z(8)9.
004700           05 FILLER                  PIC X(3).
004800           05 LNRPT-T-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99.
004900           05 FILLER                  PIC X(3).
005000           05 LNRPT-T-MONTHLY-AMT     PIC Z,ZZZ,ZZZ,ZZ9.99.
005100           05 FILLER                  PIC X(60).
005200