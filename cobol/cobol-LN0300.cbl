000100*****************************************************************
000200* PROGRAM  : LN0300
000300* PURPOSE  : LOAN CHANGE -- OVERWRITES USER-ID, AMOUNT AND DURATION
000400*            ON AN EXISTING LOAN MASTER SLOT AND STAMPS UPDATED-AT.
000500*            MONTHLY-AMOUNT IS NEVER TOUCHED HERE -- IT STAYS AS
000600*            COMPUTED AT CREATE TIME UNTIL SOMEBODY RERUNS LN0100.
000700*
000800*            DELIBERATE DESIGN -- SEE IDC-0118 BELOW.  THIS IS NOT
000900*            A BUG IF THE PRINTED MONTHLY-AMOUNT LOOKS STALE AFTER
001000*            A CHANGE; IT IS SUPPOSED TO.
001100*****************************************************************
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.     LN0300.
001400       AUTHOR.         R ALDANA.
001500       INSTALLATION.   IDC015 LENDING SYSTEMS.
001600       DATE-WRITTEN.   04/09/87.
001700       DATE-COMPILED.
001800       SECURITY.       IDC015 PRODUCTION - AUTHORIZED PERSONNEL ONLY.
001900*****************************************************************
002000*                     C H A N G E   L O G
002100*-----------------------------------------------------------------
002200* DATE     BY   REQUEST/TKT    DESCRIPTION
002300*-----------------------------------------------------------------
002400* 040987   RAL  IDC-0044       ORIGINAL PROGRAM.
002500* 071290   RAL  IDC-0118       CONFIRMED MONTHLY-AMOUNT MUST NOT BE
002600*                               TOUCHED BY THIS PROGRAM -- COLLECTIONS
002700*                               REBUILDS THE SCHEDULE SEPARATELY AND
002800*                               WAS GETTING DOUBLE RECALCULATIONS.
002900* 091592   JKW  IDC-0212       ADDED UPDATED-AT STAMP (WAS BLANK
003000*                               BEFORE THIS TICKET).
003100* 081998   DBP  Y2K-0042       Y2K REMEDIATION -- SEE LNMSTREC CHANGE
003200*                               LOG.  UPDATED-AT STAMP BELOW ALREADY
003300*                               USED A 4-DIGIT YEAR SO NO CODE CHANGE
003400*                               WAS NEEDED IN THIS PROGRAM.
003500* 030501   SGN  IDC-0361       A DELETED SLOT NOW REPORTS NOT-FOUND
003600*                               INSTEAD OF BEING SILENTLY REVIVED.
003700* 081509   SGN  IDC-0455       REVIEWED PREFIXES AGAINST THE REST
003800*                               OF THE IDC015 SUITE -- NO CHANGE TO
003900*                               LOGIC, COMMENTS ONLY.
004000*****************************************************************
004100
004200       ENVIRONMENT DIVISION.
004300*                       PRINTER CHANNEL NAME, CARRIED FOR
004400*                       CONSISTENCY WITH THE REST OF THE SUITE.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100*****************************************************************
005200*                       ONE TRANSACTION PER LOAN CHANGE REQUEST.
005300*                       SEE LNUPDREC.
005400           SELECT LOAN-UPDATE-FILE   ASSIGN TO LNUPDIN
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS LNERR-FILE-STATUS.
005700
005800*                       THE LOAN MASTER -- OPENED I-O SO THE
005900*                       MATCHING SLOT CAN BE READ, CHANGED, AND
006000*                       REWRITTEN IN PLACE.
006100           SELECT LOAN-MASTER-FILE   ASSIGN TO LNMSTR
006200               ORGANIZATION IS RELATIVE
006300               ACCESS MODE IS DYNAMIC
006400               RELATIVE KEY IS LNMST-REL-KEY
006500               FILE STATUS IS LNERR-FILE-STATUS.
006600
006700*                       DETAIL LINE PER CHANGE APPLIED, PLUS ONE
006800*                       TOTAL LINE (030501... SEE TOTALS PARAGRAPH
006900*                       BELOW FOR THE ACTUAL TICKET).
007000           SELECT LOAN-REPORT-FILE   ASSIGN TO LNRPTOUT
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS LNERR-FILE-STATUS.
007300*****************************************************************
007400
007500       DATA DIVISION.
007600       FILE SECTION.
007700*****************************************************************
007800*                       CHANGE TRANSACTION -- LOAN-ID TO LOCATE
007900*                       THE SLOT, PLUS THE THREE REPLACEMENT
008000*                       VALUES.  SEE LNUPDREC.
008100       FD  LOAN-UPDATE-FILE
008200           LABEL RECORDS ARE STANDARD
008300           RECORDING MODE IS F.
008400       COPY LNUPDREC.
008500*****************************************************************
008600*                       SAME LOAN MASTER LAYOUT AS LN0100/LN0200/
008700*                       LN0400.  SEE LNMSTREC.
008800       FD  LOAN-MASTER-FILE
008900           LABEL RECORDS ARE STANDARD
009000           BLOCK CONTAINS 0 RECORDS
009100           RECORDING MODE IS F.
009200       COPY LNMSTREC.
009300*****************************************************************
009400*                       SAME 132-BYTE PRINT LINE AS THE REST OF
009500*                       THE SUITE.  SEE LNRPTLIN.
009600       FD  LOAN-REPORT-FILE
009700           LABEL RECORDS ARE STANDARD
009800           RECORDING MODE IS F.
009900       COPY LNRPTLIN.
010000*****************************************************************
010100
010200       WORKING-STORAGE SECTION.
010300*****************************************************************
010400*                       STANDARD FILE-STATUS/ABEND WORK AREA --
010500*                       SHARED COPYBOOK, SEE LNERRSTA.
010600       COPY LNERRSTA.
010700*****************************************************************
010800*                       RELATIVE-KEY WORK FIELD, 77-LEVEL PER SHOP
010900*                       STANDARD FOR A STANDALONE SCALAR.
011000       77  LNMST-REL-KEY               PIC 9(9) COMP.
011100
011200*                       END-OF-FILE AND FOUND/NOT-FOUND SWITCHES
011300*                       FOR THIS RUN.
011400       01  LN0300-SWITCHES.
011500*                       'Y' WHEN THE CHANGE TRANSACTION FEED IS
011600*                       EXHAUSTED.
011700           05  LN0300-UPDATE-EOF-SW        PIC X(1) VALUE 'N'.
011800               88  LN0300-UPDATE-EOF                VALUE 'Y'.
011900               88  LN0300-UPDATE-NOT-EOF            VALUE 'N'.
012000*                       RESULT OF THE MASTER LOOKUP IN 200000
012100*                       BELOW -- 'N' IF THE SLOT IS UNUSED OR
012200*                       LOGICALLY DELETED (030501 SGN IDC-0361).
012300           05  LN0300-FOUND-SW             PIC X(1) VALUE 'N'.
012400               88  LN0300-SLOT-FOUND                VALUE 'Y'.
012500               88  LN0300-SLOT-NOT-FOUND            VALUE 'N'.
012600           05  FILLER                  PIC X(01).
012700
012800*                       RUN COUNTERS, ALL COMP.
012900       01  LN0300-COUNTERS.
013000*                       LOANS ACTUALLY CHANGED THIS RUN -- ALSO
013100*                       PRINTED ON THE TOTAL LINE.
013200           05  LN0300-UPDATES-APPLIED-CTR  PIC 9(9)      COMP.
013300*                       CHANGE TRANSACTIONS WHOSE LOAN-ID DID NOT
013400*                       MATCH AN ACTIVE MASTER SLOT.
013500           05  LN0300-UPDATES-REJECT-CTR   PIC 9(9)      COMP.
013600           05  FILLER                  PIC X(02).
013700
013800*                       RUN DATE/TIME, STAMPED ON LNMST-UPDATED-AT
013900*                       FOR EVERY CHANGE APPLIED (091592 JKW
014000*                       IDC-0212).  THE REDEFINES GIVE A CC/YY/MM/
014100*                       DD VIEW, NOT CURRENTLY USED BY THIS PROGRAM.
014200       01  LN0300-CURRENT-DATE-TIME.
014300           05  LN0300-CURRENT-DATE         PIC 9(8).
014400           05  LN0300-CURRENT-TIME         PIC 9(6).
014500       01  LN0300-CURRENT-DATE-R  REDEFINES LN0300-CURRENT-DATE-TIME.
014600           05  LN0300-CURRENT-CC           PIC 9(2).
014700           05  LN0300-CURRENT-YY           PIC 9(2).
014800           05  LN0300-CURRENT-MM           PIC 9(2).
014900           05  LN0300-CURRENT-DD           PIC 9(2).
015000           05  FILLER                  PIC 9(6).
015100
015200       LINKAGE SECTION.
015300
015400       PROCEDURE DIVISION.
015500*****************************************************************
015600*                  M A I N   C O N T R O L
015700*     OPEN, DRIVE THE CHANGE LOOP TO END OF FILE, TOTAL, CLOSE.
015800*****************************************************************
015900       000000-MAIN-RTN.
016000
016100           PERFORM 100000-INITIALIZATION-RTN THRU 100000-EXIT.
016200
016300           PERFORM 200000-PROCESS-UPDATE-RTN THRU 200000-EXIT
016400               UNTIL LN0300-UPDATE-EOF.
016500
016600           PERFORM 900000-TOTALS-RTN THRU 900000-EXIT.
016700
016800           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
016900
017000           STOP RUN.
017100*****************************************************************
017200*              I N I T I A L I Z A T I O N
017300*     OPENS ALL THREE FILES, ZEROES THE RUN COUNTERS, CAPTURES
017400*     THE RUN DATE/TIME FOR THE UPDATED-AT STAMP, AND PRIMES THE
017500*     CHANGE LOOP WITH THE FIRST READ.
017600*****************************************************************
017700       100000-INITIALIZATION-RTN.
017800
017900           OPEN INPUT LOAN-UPDATE-FILE.
018000           IF NOT LNERR-STATUS-OK
018100               DISPLAY 'LN0300 UNABLE TO OPEN LOAN-UPDATE-FILE '
018200                       LNERR-FILE-STATUS
018300               GO TO 999000-FILE-ERROR-RTN
018400           END-IF.
018500
018600           OPEN I-O LOAN-MASTER-FILE.
018700           IF NOT LNERR-STATUS-OK
018800               DISPLAY 'LN0300 UNABLE TO OPEN LOAN-MASTER-FILE '
018900                       LNERR-FILE-STATUS
019000               GO TO 999000-FILE-ERROR-RTN
019100           END-IF.
019200
019300           OPEN OUTPUT LOAN-REPORT-FILE.
019400           IF NOT LNERR-STATUS-OK
019500               DISPLAY 'LN0300 UNABLE TO OPEN LOAN-REPORT-FILE '
019600                       LNERR-FILE-STATUS
019700               GO TO 999000-FILE-ERROR-RTN
019800           END-IF.
019900
020000           MOVE ZERO TO LN0300-UPDATES-APPLIED-CTR
020100                         LN0300-UPDATES-REJECT-CTR.
020200
020300*                       ONE STAMP FOR THE WHOLE RUN -- EVERY SLOT
020400*                       CHANGED TODAY GETS THE SAME UPDATED-AT.
020500           ACCEPT LN0300-CURRENT-DATE FROM DATE YYYYMMDD.
020600           ACCEPT LN0300-CURRENT-TIME FROM TIME.
020700
020800           PERFORM 210000-READ-UPDATE-RTN THRU 210000-EXIT.
020900
021000       100000-EXIT.
021100           EXIT.
021200*****************************************************************
021300*     030501 SGN IDC-0361 -- A DELETED SLOT IS NOT-FOUND, NOT
021400*     SILENTLY REVIVED.  LOOKS UP THE MASTER SLOT FOR THE CHANGE
021500*     TRANSACTION'S LOAN-ID AND DISPATCHES TO APPLY/REWRITE/PRINT
021600*     IF IT IS AN ACTIVE LOAN, OR COUNTS A REJECT IF NOT.
021700*****************************************************************
021800       200000-PROCESS-UPDATE-RTN.
021900
022000           MOVE LNUPD-LOAN-ID TO LNMST-REL-KEY.
022100
022200           READ LOAN-MASTER-FILE INTO DCLLNMSTR
022300               INVALID KEY
022400                   SET LN0300-SLOT-NOT-FOUND TO TRUE
022500               NOT INVALID KEY
022600*                       SLOT EXISTS BUT MAY HAVE BEEN RETIRED BY
022700*                       LN0400 -- CHECK THE STATUS BYTE BEFORE
022800*                       TREATING IT AS A LIVE LOAN.
022900                   IF LNMST-ACTIVE
023000                       SET LN0300-SLOT-FOUND TO TRUE
023100                   ELSE
023200                       SET LN0300-SLOT-NOT-FOUND TO TRUE
023300                   END-IF
023400           END-READ.
023500
023600           IF LN0300-SLOT-FOUND
023700               PERFORM 220000-APPLY-CHANGES-RTN THRU 220000-EXIT
023800               PERFORM 230000-REWRITE-MASTER-RTN THRU 230000-EXIT
023900               PERFORM 240000-WRITE-DETAIL-RTN THRU 240000-EXIT
024000               ADD 1 TO LN0300-UPDATES-APPLIED-CTR
024100           ELSE
024200               ADD 1 TO LN0300-UPDATES-REJECT-CTR
024300               DISPLAY 'LN0300 LOAN-ID NOT FOUND ' LNUPD-LOAN-ID
024400           END-IF.
024500
024600           PERFORM 210000-READ-UPDATE-RTN THRU 210000-EXIT.
024700
024800       200000-EXIT.
024900           EXIT.
025000*****************************************************************
025100*                       READS THE NEXT CHANGE TRANSACTION, OR SETS
025200*                       END-OF-FILE FOR THE MAIN LOOP ABOVE.
025300*****************************************************************
025400       210000-READ-UPDATE-RTN.
025500
025600           READ LOAN-UPDATE-FILE INTO LNUPD-RECORD
025700               AT END
025800                   SET LN0300-UPDATE-EOF TO TRUE
025900           END-READ.
026000
026100       210000-EXIT.
026200           EXIT.
026300*****************************************************************
026400*     071290 RAL IDC-0118 -- LNMST-MONTHLY-AMT IS NOT MOVED BELOW.
026500*     THIS IS NOT AN OVERSIGHT.  DO NOT ADD IT BACK WITHOUT CHECKING
026600*     WITH COLLECTIONS FIRST.
026700*
026800*     OVERWRITES THE THREE CHANGEABLE FIELDS AND STAMPS UPDATED-AT
026900*     WITH THE RUN DATE/TIME CAPTURED IN 100000 ABOVE.
027000*****************************************************************
027100       220000-APPLY-CHANGES-RTN.
027200
027300           MOVE LNUPD-USER-ID      TO LNMST-USER-ID.
027400           MOVE LNUPD-AMOUNT       TO LNMST-AMOUNT.
027500           MOVE LNUPD-DURATION     TO LNMST-DURATION.
027600
027700*                       NO MOVE TO LNMST-MONTHLY-AMT HERE -- SEE
027800*                       THE BANNER ABOVE.  THE PRINTED DETAIL LINE
027900*                       BELOW WILL THEREFORE SHOW THE OLD
028000*                       INSTALLMENT NEXT TO THE NEW AMOUNT/DURATION
028100*                       UNTIL LN0100 IS RERUN FOR THIS LOAN.
028200           MOVE LN0300-CURRENT-DATE    TO LNMST-UPDATED-DATE.
028300           MOVE LN0300-CURRENT-TIME    TO LNMST-UPDATED-TIME.
028400
028500       220000-EXIT.
028600           EXIT.
028700*****************************************************************
028800*                       REWRITES THE CHANGED SLOT BACK TO THE SAME
028900*                       RELATIVE POSITION IT WAS READ FROM.
029000*****************************************************************
029100       230000-REWRITE-MASTER-RTN.
029200
029300           REWRITE DCLLNMSTR
029400               INVALID KEY
029500                   DISPLAY 'LN0300 REWRITE FAILED LOAN-ID '
029600                           LNUPD-LOAN-ID ' STATUS ' LNERR-FILE-STATUS
029700                   GO TO 999000-FILE-ERROR-RTN
029800           END-REWRITE.
029900
030000       230000-EXIT.
030100           EXIT.
030200*****************************************************************
030300*                       WRITES ONE DETAIL LINE FOR A LOAN JUST
030400*                       CHANGED.  VALUES COME FROM THE MASTER
030500*                       RECORD AFTER THE REWRITE ABOVE, SO THE
030600*                       MONTHLY-AMOUNT PRINTED IS WHATEVER IS
030700*                       CURRENTLY ON THE SLOT (SEE IDC-0118).
030800*****************************************************************
030900       240000-WRITE-DETAIL-RTN.
031000
031100           MOVE SPACES            TO LNRPT-LINE.
031200           MOVE ' '                TO LNRPT-D-CTL-CHAR.
031300           MOVE LNMST-LOAN-ID      TO LNRPT-D-LOAN-ID.
031400           MOVE LNMST-USER-ID      TO LNRPT-D-USER-ID.
031500           MOVE LNMST-AMOUNT       TO LNRPT-D-AMOUNT.
031600           MOVE LNMST-MONTHLY-AMT  TO LNRPT-D-MONTHLY-AMT.
031700           MOVE LNMST-DURATION     TO LNRPT-D-DURATION.
031800
031900           WRITE LNRPT-LINE.
032000
032100       240000-EXIT.
032200           EXIT.
032300*****************************************************************
032400*                       FINAL TOTAL LINE -- COUNT OF LOANS
032500*                       CHANGED.  LEGEND IS OVERRIDDEN FROM THE
032600*                       COPYBOOK'S 'TOTAL LOANS CREATED' DEFAULT
032700*                       SINCE THIS IS NOT THE CREATE PROGRAM.
032800*****************************************************************
032900       900000-TOTALS-RTN.
033000
033100           MOVE SPACES             TO LNRPT-LINE.
033200           MOVE ' '                 TO LNRPT-T-CTL-CHAR.
033300           MOVE 'LOANS UPDATED TOTAL' TO LNRPT-T-LEGEND.
033400           MOVE LN0300-UPDATES-APPLIED-CTR TO LNRPT-T-COUNT.
033500
033600           WRITE LNRPT-LINE.
033700
033800       900000-EXIT.
033900           EXIT.
034000*****************************************************************
034100*                       NORMAL END OF RUN -- CLOSE ALL THREE FILES.
034200*****************************************************************
034300       950000-TERMINATION-RTN.
034400
034500           CLOSE LOAN-UPDATE-FILE
034600                 LOAN-MASTER-FILE
034700                 LOAN-REPORT-FILE.
034800
034900       950000-EXIT.
035000           EXIT.
035100*****************************************************************
035200*                       ABNORMAL END -- A FILE STATUS OTHER THAN
035300*                       '00'/'97' ON ANY OPEN, READ OR REWRITE
035400*                       ABOVE LANDS HERE.  CLOSES WHAT IS OPEN AND
035500*                       STOPS THE RUN.
035600*****************************************************************
035700       999000-FILE-ERROR-RTN.
035800
035900           SET LNERR-ABEND-YES TO TRUE.
036000           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
036100           DISPLAY 'LN0300 ABENDING ON FILE ERROR - SEE SYSOUT'.
036200           STOP RUN.
036300
036400       999000-EXIT.
036500           EXIT.
