000100******************************************************************
000200* TRANSACTION LAYOUT FOR THE LN0200 LOAN-INQUIRY FEED.  ONE       *
000300* TRANSACTION DRIVES ONE INQUIRY -- BY LOAN-ID, BY USER-ID (ALL   *
000400* THAT BORROWER'S LOANS), OR A FULL-MASTER LISTING.               *
000500******************************************************************
000600       01  LNINQ-RECORD.
000700           10 LNINQ-MODE              PIC X(1).
000800               88 LNINQ-BY-LOAN-ID           VALUE '1'.
000900               88 LNINQ-BY-USER-ID           VALUE '2'.
001000               88 LNINQ-ALL-LOANS            VALUE '3'.
001100           10 LNINQ-LOAN-ID           PIC 9(9).
001200           10 LNINQ-USER-ID           PIC 9(9).
001300           10 FILLER                  PIC X(01).
001400