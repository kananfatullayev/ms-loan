000100******************************************************************
000200* GENERIC FILE-STATUS / ABEND WORK AREA FOR THE LOAN SUBSYSTEM    *
000300* (CARRIED OVER FROM THE OLD ERRWRK10 STATUS-CHECKING WORK AREA   *
000400* WHEN THE LOAN MASTER CAME OFF DB2 -- SAME "DID THE LAST I-O     *
000500* VERB WORK" AND "ARE WE IN AN ABEND" FIELDS, JUST KEYED OFF      *
000600* COBOL FILE STATUS INSTEAD OF SQLCODE.  03/99 -- THE OLD PGM-ID/ *
000700* OBJECT-NAME/STATEMENT-NAME DIAGNOSTIC FIELDS AND THE SQLCA-     *
000800* SHAPED REDEFINES WERE DROPPED HERE -- NOTHING IN LN0100/LN0200/ *
000900* LN0300/LN0400 EVER SET OR TESTED THEM, AND RUNNING A FIELD      *
001000* NOBODY READS IS JUST ANOTHER THING TO MAINTAIN FOR NOTHING.     *
001100* - R.ALDANA  MAY94                                               *
001200* - T.OKONKWO MAR99  (TICKET LN-0461 -- DROPPED DEAD SQLCA-STYLE  *
001300*   DIAGNOSTIC FIELDS, SEE BANNER ABOVE)                          *
001400******************************************************************
001500       01  LNERR-STATUS-AREA.
001600           05 LNERR-FILE-STATUS       PIC X(2).
001700               88 LNERR-STATUS-OK             VALUE '00'.
001800               88 LNERR-STATUS-EOF            VALUE '10'.
001900               88 LNERR-STATUS-NOT-FOUND      VALUE '23'.
002000               88 LNERR-STATUS-DUPLICATE      VALUE '22'.
002100           05 LNERR-ABEND             PIC X(1).
002200               88 LNERR-ABEND-YES             VALUE 'Y'.
002300               88 LNERR-ABEND-NO              VALUE 'N'.
002400*                       PAD TO THE SHOP'S STANDARD 32-BYTE STATUS
002500*                       WORK-AREA SIZE -- LEAVES ROOM TO GROW THIS
002600*                       AREA WITHOUT DISTURBING ANYTHING COPYING IT.
002700           05 FILLER                  PIC X(29).
