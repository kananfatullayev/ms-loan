000100*****************************************************************
000200* PROGRAM  : LN0200
000300* PURPOSE  : LOAN INQUIRY -- RETRIEVES ONE LOAN BY LOAN-ID, ALL
000400*            LOANS FOR A GIVEN USER-ID, OR THE FULL LOAN MASTER,
000500*            AND LISTS THEM ON THE LOAN REPORT.  NO AMOUNT IS
000600*            RECOMPUTED HERE -- THIS PROGRAM ONLY READS.
000700*
000800*            READ-ONLY COMPANION TO LN0100/LN0300/LN0400 -- THIS
000900*            PROGRAM NEVER WRITES OR REWRITES THE LOAN MASTER.
001000*****************************************************************
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID.     LN0200.
001300       AUTHOR.         R ALDANA.
001400       INSTALLATION.   IDC015 LENDING SYSTEMS.
001500       DATE-WRITTEN.   04/02/87.
001600       DATE-COMPILED.
001700       SECURITY.       IDC015 PRODUCTION - AUTHORIZED PERSONNEL ONLY.
001800*****************************************************************
001900*                     C H A N G E   L O G
002000*-----------------------------------------------------------------
002100* DATE     BY   REQUEST/TKT    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 040287   RAL  IDC-0042       ORIGINAL PROGRAM.  BY-LOAN-ID LOOKUP
002400*                               ONLY.
002500* 061189   RAL  IDC-0103       ADDED BY-USER-ID MODE (SEQUENTIAL
002600*                               SCAN) -- COLLECTIONS WANTED A WAY
002700*                               TO PULL ALL OF ONE BORROWER'S LOANS
002800*                               WITHOUT KEYING EACH LOAN-ID.
002900* 091592   JKW  IDC-0211       ADDED FULL-MASTER LISTING MODE FOR
003000*                               THE MONTH-END AUDIT EXTRACT.
003100* 081998   DBP  Y2K-0042       Y2K REMEDIATION -- NO DATE FIELDS
003200*                               CHANGED IN THIS PROGRAM BUT LNMSTREC
003300*                               CHANGE LOG ENTRY COVERS THE RECORD
003400*                               THIS PROGRAM READS.
003500* 030501   SGN  IDC-0360       A DELETED SLOT (LNMST-DELETED) NOW
003600*                               REPORTS NOT-FOUND INSTEAD OF LISTING
003700*                               THE OLD DATA.
003800* 081509   SGN  IDC-0455       REVIEWED PREFIXES AGAINST THE REST
003900*                               OF THE IDC015 SUITE -- NO CHANGE TO
004000*                               LOGIC, COMMENTS ONLY.
004100*****************************************************************
004200
004300       ENVIRONMENT DIVISION.
004400*                       PRINTER CHANNEL NAME -- NOT ACTUALLY USED
004500*                       IN THIS PROGRAM'S PROCEDURE DIVISION TODAY,
004600*                       CARRIED FOR CONSISTENCY WITH THE OTHER
004700*                       THREE PROGRAMS IN THE SUITE.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400*****************************************************************
005500*                       ONE TRANSACTION PER INQUIRY REQUEST.  SEE
005600*                       LNINQREC FOR THE THREE INQUIRY MODES.
005700           SELECT LOAN-INQUIRY-FILE  ASSIGN TO LNINQIN
005800               ORGANIZATION IS LINE SEQUENTIAL
005900               FILE STATUS IS LNERR-FILE-STATUS.
006000
006100*                       THE LOAN MASTER, OPENED I-O SO A DELETED
006200*                       SLOT (LNMST-DELETED) CAN BE DETECTED BY A
006300*                       STRAIGHT READ -- THIS PROGRAM NEVER WRITES
006400*                       TO IT DESPITE THE I-O OPEN MODE BELOW.
006500           SELECT LOAN-MASTER-FILE   ASSIGN TO LNMSTR
006600               ORGANIZATION IS RELATIVE
006700               ACCESS MODE IS DYNAMIC
006800               RELATIVE KEY IS LNMST-REL-KEY
006900               FILE STATUS IS LNERR-FILE-STATUS.
007000
007100*                       LISTING OUTPUT -- DETAIL LINE PER LOAN
007200*                       FOUND, NO REJECT OR TOTAL LINE IN THIS
007300*                       PROGRAM.
007400           SELECT LOAN-REPORT-FILE   ASSIGN TO LNRPTOUT
007500               ORGANIZATION IS LINE SEQUENTIAL
007600               FILE STATUS IS LNERR-FILE-STATUS.
007700*****************************************************************
007800
007900       DATA DIVISION.
008000       FILE SECTION.
008100*****************************************************************
008200*                       INQUIRY TRANSACTION -- MODE BYTE PLUS A
008300*                       LOAN-ID AND A USER-ID, ONLY ONE OF WHICH IS
008400*                       MEANINGFUL DEPENDING ON THE MODE.
008500       FD  LOAN-INQUIRY-FILE
008600           LABEL RECORDS ARE STANDARD
008700           RECORDING MODE IS F.
008800       COPY LNINQREC.
008900*****************************************************************
009000*                       SAME LOAN MASTER LAYOUT LN0100/LN0300/
009100*                       LN0400 USE.  SEE LNMSTREC.
009200       FD  LOAN-MASTER-FILE
009300           LABEL RECORDS ARE STANDARD
009400           BLOCK CONTAINS 0 RECORDS
009500           RECORDING MODE IS F.
009600       COPY LNMSTREC.
009700*****************************************************************
009800*                       SAME 132-BYTE PRINT LINE AS LN0100 -- THIS
009900*                       PROGRAM ONLY EVER USES THE DETAIL REDEFINE.
010000       FD  LOAN-REPORT-FILE
010100           LABEL RECORDS ARE STANDARD
010200           RECORDING MODE IS F.
010300       COPY LNRPTLIN.
010400*****************************************************************
010500
010600       WORKING-STORAGE SECTION.
010700*****************************************************************
010800*                       STANDARD FILE-STATUS/ABEND WORK AREA --
010900*                       SHARED COPYBOOK, SEE LNERRSTA.
011000       COPY LNERRSTA.
011100*****************************************************************
011200*                       RELATIVE-KEY WORK FIELD, 77-LEVEL PER SHOP
011300*                       STANDARD FOR A STANDALONE SCALAR.
011400       77  LNMST-REL-KEY               PIC 9(9) COMP.
011500
011600*                       END-OF-FILE AND FOUND/NOT-FOUND SWITCHES
011700*                       FOR THIS RUN.
011800       01  LN0200-SWITCHES.
011900*                       'Y' WHEN THE INQUIRY TRANSACTION FEED IS
012000*                       EXHAUSTED.
012100           05  LN0200-INQUIRY-EOF-SW       PIC X(1) VALUE 'N'.
012200               88  LN0200-INQUIRY-EOF               VALUE 'Y'.
012300               88  LN0200-INQUIRY-NOT-EOF           VALUE 'N'.
012400*                       'Y' WHILE A BY-USER-ID OR ALL-LOANS SCAN
012500*                       OF THE MASTER IS IN PROGRESS.  RESET TO 'N'
012600*                       AFTER EACH SCAN SO THE NEXT INQUIRY GETS A
012700*                       CLEAN START.
012800           05  LN0200-MASTER-EOF-SW        PIC X(1) VALUE 'N'.
012900               88  LN0200-MASTER-EOF                VALUE 'Y'.
013000               88  LN0200-MASTER-NOT-EOF            VALUE 'N'.
013100*                       RESULT OF THE BY-LOAN-ID LOOKUP IN 220000
013200*                       BELOW -- 'N' IF THE SLOT IS EITHER UNUSED
013300*                       OR LOGICALLY DELETED (030501 SGN IDC-0360).
013400           05  LN0200-FOUND-SW             PIC X(1) VALUE 'N'.
013500               88  LN0200-SLOT-FOUND                VALUE 'Y'.
013600               88  LN0200-SLOT-NOT-FOUND            VALUE 'N'.
013700           05  FILLER                  PIC X(01).
013800
013900*                       RUN COUNTERS, ALL COMP.
014000       01  LN0200-COUNTERS.
014100*                       TOTAL DETAIL LINES WRITTEN THIS RUN, ACROSS
014200*                       ALL THREE INQUIRY MODES.
014300           05  LN0200-LOANS-LISTED-CTR     PIC 9(9)      COMP.
014400*                       COUNT OF INQUIRIES (BY-ID OR BY-USER) THAT
014500*                       MATCHED NOTHING ON THE MASTER.
014600           05  LN0200-LOANS-NOTFOUND-CTR   PIC 9(9)      COMP.
014700*                       LOANS MATCHED ON THE CURRENT BY-USER-ID
014800*                       SCAN ONLY -- RESET TO ZERO AT THE TOP OF
014900*                       EACH 230000-INQUIRE-BY-USER-RTN CALL.
015000           05  LN0200-USER-MATCH-CTR       PIC 9(9)      COMP.
015100           05  FILLER                  PIC X(04).
015200
015300       LINKAGE SECTION.
015400
015500       PROCEDURE DIVISION.
015600*****************************************************************
015700*                  M A I N   C O N T R O L
015800*     OPEN, DRIVE THE INQUIRY LOOP TO END OF FILE, CLOSE.  NO
015900*     TOTAL LINE ON THE REPORT -- THIS PROGRAM NEVER HAD ONE.
016000*****************************************************************
016100       000000-MAIN-RTN.
016200
016300           PERFORM 100000-INITIALIZATION-RTN THRU 100000-EXIT.
016400
016500*                       ONE PASS OF THE LOOP HANDLES ONE INQUIRY
016600*                       TRANSACTION, REGARDLESS OF WHICH OF THE
016700*                       THREE MODES IT REQUESTS.
016800           PERFORM 200000-PROCESS-INQUIRY-RTN THRU 200000-EXIT
016900               UNTIL LN0200-INQUIRY-EOF.
017000
017100           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
017200
017300           STOP RUN.
017400*****************************************************************
017500*              I N I T I A L I Z A T I O N
017600*     OPENS ALL THREE FILES, ZEROES THE RUN COUNTERS, AND PRIMES
017700*     THE INQUIRY LOOP WITH THE FIRST READ.
017800*****************************************************************
017900       100000-INITIALIZATION-RTN.
018000
018100*                       INQUIRY FEED IS A STRAIGHT SEQUENTIAL READ
018200*                       -- NO RELATIVE/DYNAMIC ACCESS NEEDED HERE.
018300           OPEN INPUT LOAN-INQUIRY-FILE.
018400           IF NOT LNERR-STATUS-OK
018500               DISPLAY 'LN0200 UNABLE TO OPEN LOAN-INQUIRY-FILE '
018600                       LNERR-FILE-STATUS
018700               GO TO 999000-FILE-ERROR-RTN
018800           END-IF.
018900
019000*                       OPENED I-O, NOT INPUT, BECAUSE THE SHOP'S
019100*                       STANDARD RELATIVE-FILE SELECT CLAUSE IS
019200*                       SHARED ACROSS ALL FOUR PROGRAMS -- THIS
019300*                       PROGRAM SIMPLY NEVER ISSUES A WRITE OR
019400*                       REWRITE AGAINST IT.
019500           OPEN I-O LOAN-MASTER-FILE.
019600           IF NOT LNERR-STATUS-OK
019700               DISPLAY 'LN0200 UNABLE TO OPEN LOAN-MASTER-FILE '
019800                       LNERR-FILE-STATUS
019900               GO TO 999000-FILE-ERROR-RTN
020000           END-IF.
020100
020200           OPEN OUTPUT LOAN-REPORT-FILE.
020300           IF NOT LNERR-STATUS-OK
020400               DISPLAY 'LN0200 UNABLE TO OPEN LOAN-REPORT-FILE '
020500                       LNERR-FILE-STATUS
020600               GO TO 999000-FILE-ERROR-RTN
020700           END-IF.
020800
020900           MOVE ZERO TO LN0200-LOANS-LISTED-CTR LN0200-LOANS-NOTFOUND-CTR.
021000
021100           PERFORM 210000-READ-INQUIRY-RTN THRU 210000-EXIT.
021200
021300       100000-EXIT.
021400           EXIT.
021500*****************************************************************
021600*     DISPATCH ON THE INQUIRY MODE BYTE -- 091592 JKW IDC-0211
021700*     ADDED THE THIRD (ALL-LOANS) LEG BELOW; THE FIRST TWO DATE TO
021800*     THE ORIGINAL PROGRAM AND IDC-0103.
021900*****************************************************************
022000       200000-PROCESS-INQUIRY-RTN.
022100
022200           EVALUATE TRUE
022300               WHEN LNINQ-BY-LOAN-ID
022400                   PERFORM 220000-INQUIRE-BY-ID-RTN THRU 220000-EXIT
022500               WHEN LNINQ-BY-USER-ID
022600                   PERFORM 230000-INQUIRE-BY-USER-RTN
022700                       THRU 230000-EXIT
022800               WHEN LNINQ-ALL-LOANS
022900                   PERFORM 240000-LIST-ALL-LOANS-RTN THRU 240000-EXIT
023000               WHEN OTHER
023100*                       MODE BYTE IS NEITHER '1', '2' NOR '3' --
023200*                       A BAD TRANSACTION.  NOT COUNTED AS A
023300*                       NOT-FOUND, JUST LOGGED AND SKIPPED.
023400                   DISPLAY 'LN0200 INVALID INQUIRY MODE '
023500                           LNINQ-MODE
023600           END-EVALUATE.
023700
023800           PERFORM 210000-READ-INQUIRY-RTN THRU 210000-EXIT.
023900
024000       200000-EXIT.
024100           EXIT.
024200*****************************************************************
024300*                       READS THE NEXT INQUIRY TRANSACTION, OR
024400*                       SETS END-OF-FILE FOR THE MAIN LOOP ABOVE.
024500*****************************************************************
024600       210000-READ-INQUIRY-RTN.
024700
024800           READ LOAN-INQUIRY-FILE INTO LNINQ-RECORD
024900               AT END
025000                   SET LN0200-INQUIRY-EOF TO TRUE
025100           END-READ.
025200
025300       210000-EXIT.
025400           EXIT.
025500*****************************************************************
025600*     030501 SGN IDC-0360 -- DELETED SLOT REPORTS NOT-FOUND.
025700*     DIRECT RELATIVE READ BY LOAN-ID -- FASTEST OF THE THREE
025800*     MODES SINCE IT NEEDS NO MASTER SCAN.
025900*****************************************************************
026000       220000-INQUIRE-BY-ID-RTN.
026100
026200*                       RELATIVE KEY = LOAN-ID, SET BY LN0100 AT
026300*                       CREATION -- NO TRANSLATION NEEDED.
026400           MOVE LNINQ-LOAN-ID TO LNMST-REL-KEY.
026500
026600           READ LOAN-MASTER-FILE INTO DCLLNMSTR
026700               INVALID KEY
026800                   SET LN0200-SLOT-NOT-FOUND TO TRUE
026900               NOT INVALID KEY
027000*                       THE SLOT EXISTS ON THE FILE BUT MAY STILL
027100*                       BE A RETIRED LOAN (LN0400 RAN AGAINST IT)
027200*                       OR A SLOT THAT WAS NEVER WRITTEN -- CHECK
027300*                       THE STATUS BYTE BEFORE CALLING IT FOUND.
027400                   IF LNMST-ACTIVE
027500                       SET LN0200-SLOT-FOUND TO TRUE
027600                   ELSE
027700                       SET LN0200-SLOT-NOT-FOUND TO TRUE
027800                   END-IF
027900           END-READ.
028000
028100           IF LN0200-SLOT-FOUND
028200               PERFORM 250000-WRITE-LISTING-RTN THRU 250000-EXIT
028300           ELSE
028400               ADD 1 TO LN0200-LOANS-NOTFOUND-CTR
028500               DISPLAY 'LN0200 LOAN-ID NOT FOUND ' LNINQ-LOAN-ID
028600           END-IF.
028700
028800       220000-EXIT.
028900           EXIT.
029000*****************************************************************
029100*     061189 RAL IDC-0103 -- SEQUENTIAL SCAN FOR ALL OF ONE
029200*     BORROWER'S LOANS.  THERE IS NO SECONDARY INDEX ON USER-ID --
029300*     THE MASTER IS RELATIVE BY LOAN-ID ONLY -- SO THIS MODE WALKS
029400*     THE WHOLE FILE FROM SLOT 1 FORWARD EVERY TIME IT RUNS.
029500*****************************************************************
029600       230000-INQUIRE-BY-USER-RTN.
029700
029800*                       RESET THE PER-INQUIRY MATCH COUNTER --
029900*                       THIS IS NOT A RUN COUNTER, IT ONLY COVERS
030000*                       THE CURRENT TRANSACTION'S SCAN.
030100           MOVE ZERO TO LN0200-USER-MATCH-CTR.
030200           MOVE 1 TO LNMST-REL-KEY.
030300*                       ASSUME FOUND GOING IN -- START WILL FLIP
030400*                       THIS BACK TO NOT-FOUND ON AN EMPTY MASTER.
030500           SET LN0200-SLOT-FOUND TO TRUE.
030600
030700           START LOAN-MASTER-FILE KEY IS NOT LESS THAN LNMST-REL-KEY
030800               INVALID KEY
030900*                       EMPTY MASTER -- NOTHING TO SCAN.
031000                   SET LN0200-SLOT-NOT-FOUND TO TRUE
031100           END-START.
031200
031300           IF LN0200-SLOT-FOUND
031400               PERFORM 230010-SCAN-FOR-USER-RTN THRU 230010-EXIT
031500                   UNTIL LN0200-MASTER-EOF
031600*                       RESET FOR THE NEXT INQUIRY -- SEE THE SAME
031700*                       NOTE ON LN0200-MASTER-EOF-SW ABOVE.
031800               MOVE 'N' TO LN0200-MASTER-EOF-SW
031900           END-IF.
032000
032100           IF LN0200-USER-MATCH-CTR = 0
032200               ADD 1 TO LN0200-LOANS-NOTFOUND-CTR
032300               DISPLAY 'LN0200 NO LOANS FOUND FOR USER-ID '
032400                       LNINQ-USER-ID
032500           END-IF.
032600
032700       230000-EXIT.
032800           EXIT.
032900
033000*                       ONE STEP OF THE BY-USER-ID SCAN -- READS
033100*                       ONE MASTER SLOT FORWARD AND LISTS IT ONLY
033200*                       IF IT IS ACTIVE AND BELONGS TO THE
033300*                       REQUESTED USER-ID.
033400       230010-SCAN-FOR-USER-RTN.
033500
033600           READ LOAN-MASTER-FILE NEXT RECORD INTO DCLLNMSTR
033700               AT END
033800                   SET LN0200-MASTER-EOF TO TRUE
033900           END-READ.
034000
034100*                       BOTH THE ACTIVE-STATUS TEST AND THE
034200*                       USER-ID TEST MUST PASS -- A RETIRED LOAN
034300*                       THAT ONCE BELONGED TO THIS USER IS NOT
034400*                       LISTED.
034500           IF LN0200-MASTER-NOT-EOF AND LNMST-ACTIVE
034600               AND LNMST-USER-ID = LNINQ-USER-ID
034700               PERFORM 250000-WRITE-LISTING-RTN THRU 250000-EXIT
034800               ADD 1 TO LN0200-USER-MATCH-CTR
034900           END-IF.
035000
035100       230010-EXIT.
035200           EXIT.
035300*****************************************************************
035400*     091592 JKW IDC-0211 -- FULL-MASTER LISTING FOR THE MONTH-END
035500*     AUDIT EXTRACT.  SAME FORWARD SCAN AS 230000 ABOVE BUT WITH
035600*     NO USER-ID FILTER -- EVERY ACTIVE SLOT IS LISTED.
035700*****************************************************************
035800       240000-LIST-ALL-LOANS-RTN.
035900
036000           MOVE 1 TO LNMST-REL-KEY.
036100
036200           START LOAN-MASTER-FILE KEY IS NOT LESS THAN LNMST-REL-KEY
036300               INVALID KEY
036400*                       EMPTY MASTER -- NOTHING TO LIST.  NOT
036500*                       COUNTED AS NOT-FOUND; AN EMPTY AUDIT
036600*                       EXTRACT IS A VALID RESULT.
036700                   GO TO 240000-EXIT
036800           END-START.
036900
037000           PERFORM 240010-SCAN-ALL-RTN THRU 240010-EXIT
037100               UNTIL LN0200-MASTER-EOF.
037200
037300           MOVE 'N' TO LN0200-MASTER-EOF-SW.
037400
037500       240000-EXIT.
037600           EXIT.
037700
037800*                       ONE STEP OF THE ALL-LOANS SCAN ABOVE.
037900       240010-SCAN-ALL-RTN.
038000
038100           READ LOAN-MASTER-FILE NEXT RECORD INTO DCLLNMSTR
038200               AT END
038300                   SET LN0200-MASTER-EOF TO TRUE
038400           END-READ.
038500
038600           IF LN0200-MASTER-NOT-EOF AND LNMST-ACTIVE
038700               PERFORM 250000-WRITE-LISTING-RTN THRU 250000-EXIT
038800           END-IF.
038900
039000       240010-EXIT.
039100           EXIT.
039200*****************************************************************
039300*                       WRITES ONE DETAIL LINE FOR A LOAN FOUND BY
039400*                       ANY OF THE THREE INQUIRY MODES ABOVE.  SAME
039500*                       DETAIL LAYOUT LN0100 USES ON LNRPTLIN.
039600*****************************************************************
039700       250000-WRITE-LISTING-RTN.
039800
039900*                       CLEAR THE SLOT FIRST -- SHARED WITH THE
040000*                       TOTAL/REJECT REDEFINES IN THE COPYBOOK,
040100*                       EVEN THOUGH THIS PROGRAM NEVER USES THOSE.
040200           MOVE SPACES            TO LNRPT-LINE.
040300           MOVE ' '                TO LNRPT-D-CTL-CHAR.
040400*                       STRAIGHT COPY OF THE MASTER FIELDS -- NO
040500*                       RECALCULATION, NO EDITING BEYOND WHAT THE
040600*                       PRINT-LINE PICTURE CLAUSES DO.
040700           MOVE LNMST-LOAN-ID      TO LNRPT-D-LOAN-ID.
040800           MOVE LNMST-USER-ID      TO LNRPT-D-USER-ID.
040900           MOVE LNMST-AMOUNT       TO LNRPT-D-AMOUNT.
041000           MOVE LNMST-MONTHLY-AMT  TO LNRPT-D-MONTHLY-AMT.
041100           MOVE LNMST-DURATION     TO LNRPT-D-DURATION.
041200
041300           WRITE LNRPT-LINE.
041400
041500*                       COUNTED HERE, NOT IN THE CALLING
041600*                       PARAGRAPH, SO ALL THREE INQUIRY MODES GET
041700*                       THE SAME COUNTER TREATMENT FOR FREE.
041800           ADD 1 TO LN0200-LOANS-LISTED-CTR.
041900
042000       250000-EXIT.
042100           EXIT.
042200*****************************************************************
042300*                       NORMAL END OF RUN -- CLOSE ALL THREE FILES.
042400*****************************************************************
042500       950000-TERMINATION-RTN.
042600
042700           CLOSE LOAN-INQUIRY-FILE
042800                 LOAN-MASTER-FILE
042900                 LOAN-REPORT-FILE.
043000
043100       950000-EXIT.
043200           EXIT.
043300*****************************************************************
043400*                       ABNORMAL END -- A FILE STATUS OTHER THAN
043500*                       '00'/'97' ON ANY OPEN, READ OR START ABOVE
043600*                       LANDS HERE.  CLOSES WHAT IS OPEN AND STOPS
043700*                       THE RUN.
043800*****************************************************************
043900       999000-FILE-ERROR-RTN.
044000
044100           SET LNERR-ABEND-YES TO TRUE.
044200           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
044300           DISPLAY 'LN0200 ABENDING ON FILE ERROR - SEE SYSOUT'.
044400           STOP RUN.
044500
044600       999000-EXIT.
044700           EXIT.
