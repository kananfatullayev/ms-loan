000100******************************************************************
000200* DCLGEN TABLE(IDC015.LNMSTR)                                     *
000300*        LIBRARY(IDC015.LNMSTR.COBOL)                             *
000400*        LANGUAGE(COBOL)                                          *
000500*        QUOTE                                                    *
000600* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS    *
000700******************************************************************
000800*   THIS RECORD WAS A DB2 TABLE DECLARATION UNDER THE OLD         *
000900*   LENDING-LEDGER SUBSYSTEM.  THE CVL3100 CONVERSION (SEE CHANGE *
001000*   LOG IN LN0100/LN0200/LN0300/LN0400) MOVED THE LOAN MASTER     *
001100*   OFF DB2 AND ONTO A RELATIVE FILE BECAUSE THE BRANCH MINI      *
001200*   THIS SUBSYSTEM WAS CUT OVER TO HAS NO DB2 SUBSYSTEM LICENSED  *
001300*   ON IT -- ONLY NATIVE VSAM/RELATIVE ACCESS.  THE DCLGEN-STYLE  *
001400*   01/10 LAYOUT AND NAMING ARE KEPT SO THE FIELD-FOR-FIELD       *
001500*   MAPPING TO THE OLD TABLE STAYS OBVIOUS TO ANYONE WHO WORKED   *
001600*   THE OLD ONE.                                                 *
001700*   - R.ALDANA  MAY94                                             *
001800******************************************************************
001900       01  DCLLNMSTR.
002000*                       LNMSTR-LOAN-ID (FORMER IDENTITY PK)
002100           10 LNMST-LOAN-ID           PIC 9(9).
002200*                       LNMSTR-USER-ID
002300           10 LNMST-USER-ID           PIC 9(9).
002400*                       LNMSTR-AMOUNT  (PRINCIPAL, 2 DEC)
002500           10 LNMST-AMOUNT            PIC S9(14)V9(2).
002600*                       LNMSTR-AMOUNT  EDIT REDEFINE (UNSIGNED VIEW)
002700           10 LNMST-AMOUNT-U     REDEFINES LNMST-AMOUNT
002800                                       PIC 9(14)V9(2).
002900*                       LNMSTR-MONTHLY-AMOUNT (COMPUTED INSTALLMENT)
003000           10 LNMST-MONTHLY-AMT       PIC S9(14)V9(2).
003100*                       LNMSTR-DURATION (MONTHS, AS SUPPLIED)
003200           10 LNMST-DURATION          PIC S9(6)V9(2).
003300*                       LNMSTR-CREATED-AT (CCYYMMDDHHMMSS)
003400           10 LNMST-CREATED-AT.
003500               15 LNMST-CREATED-DATE  PIC 9(8).
003600               15 LNMST-CREATED-TIME  PIC 9(6).
003700*                       LNMSTR-CREATED-AT ALTERNATE NUMERIC VIEW
003800           10 LNMST-CREATED-AT-N REDEFINES LNMST-CREATED-AT
003900                                       PIC 9(14).
004000*                       LNMSTR-UPDATED-AT (CCYYMMDDHHMMSS, ZERO
004100*                       UNTIL THE RECORD IS FIRST UPDATED)
004200           10 LNMST-UPDATED-AT.
004300               15 LNMST-UPDATED-DATE  PIC 9(8).
004400               15 LNMST-UPDATED-TIME  PIC 9(6).
004500*                       LNMSTR-UPDATED-AT ALTERNATE NUMERIC VIEW
004600           10 LNMST-UPDATED-AT-N REDEFINES LNMST-UPDATED-AT
004700                                       PIC 9(14).
004800*                       SLOT STATUS (RELATIVE FILE HAS NO DELETE
004900*                       VERB WORTH USING -- LOGICAL DELETE ONLY)
005000           10 LNMST-STATUS            PIC X(1).
005100               88 LNMST-ACTIVE                VALUE 'A'.
005200               88 LNMST-DELETED               VALUE 'D'.
005300               88 LNMST-SLOT-UNUSED           VALUE ' '.
005400           10 FILLER                  PIC X(09).
005500******************************************************************
005600* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8        *
005700******************************************************************
