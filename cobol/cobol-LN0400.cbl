000100*****************************************************************
000200* PROGRAM  : LN0400
000300* PURPOSE  : LOAN DELETE -- LOGICALLY RETIRES A LOAN MASTER SLOT.
000400*            LOAN-MASTER-FILE IS RELATIVE, SO THE SLOT IS NEVER
000500*            PHYSICALLY REMOVED -- LNMST-STATUS IS FLIPPED TO
000600*            'DELETED' AND THE SLOT IS REWRITTEN IN PLACE.
000700*
000800*            A DELETED LOAN-ID IS NEVER REISSUED -- LN0100'S
000900*            HIGH-KEY SCAN AT STARTUP STILL COUNTS A DELETED SLOT
001000*            WHEN IT LOOKS FOR THE NEXT FREE ID.
001100*****************************************************************
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.     LN0400.
001400       AUTHOR.         R ALDANA.
001500       INSTALLATION.   IDC015 LENDING SYSTEMS.
001600       DATE-WRITTEN.   04/14/87.
001700       DATE-COMPILED.
001800       SECURITY.       IDC015 PRODUCTION - AUTHORIZED PERSONNEL ONLY.
001900*****************************************************************
002000*                     C H A N G E   L O G
002100*-----------------------------------------------------------------
002200* DATE     BY   REQUEST/TKT    DESCRIPTION
002300*-----------------------------------------------------------------
002400* 041487   RAL  IDC-0045       ORIGINAL PROGRAM.  PHYSICAL DELETE
002500*                               VIA FILE REORG RUN AFTER THIS STEP.
002600* 052289   RAL  IDC-0097       SWITCHED TO A LOGICAL DELETE (STATUS
002700*                               BYTE) -- THE NIGHTLY REORG STEP WAS
002800*                               DROPPED AND LOAN-ID RELATIVE-KEY
002900*                               VALUES MUST NEVER BE REUSED.
003000* 091592   JKW  IDC-0213       REJECT AN ALREADY-DELETED SLOT AS
003100*                               NOT-FOUND RATHER THAN RE-DELETING IT.
003200* 081998   DBP  Y2K-0042       Y2K REMEDIATION -- SEE LNMSTREC CHANGE
003300*                               LOG.  NO DATE FIELD IS SET BY THIS
003400*                               PROGRAM.
003500* 030501   SGN  IDC-0362       ADDED THE RUN-TOTAL LINE ON THE LOAN
003600*                               REPORT (AUDIT WANTED A COUNT).
003700* 081509   SGN  IDC-0455       REVIEWED PREFIXES AGAINST THE REST
003800*                               OF THE IDC015 SUITE -- NO CHANGE TO
003900*                               LOGIC, COMMENTS ONLY.
004000*****************************************************************
004100
004200       ENVIRONMENT DIVISION.
004300*                       PRINTER CHANNEL NAME, CARRIED FOR
004400*                       CONSISTENCY WITH THE REST OF THE SUITE.
004500       CONFIGURATION SECTION.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100*****************************************************************
005200*                       ONE TRANSACTION PER LOAN TO BE RETIRED.
005300*                       SEE LNDELREC.
005400           SELECT LOAN-DELETE-FILE   ASSIGN TO LNDELIN
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS LNERR-FILE-STATUS.
005700
005800*                       THE LOAN MASTER -- OPENED I-O SO THE
005900*                       MATCHING SLOT CAN BE READ, MARKED DELETED,
006000*                       AND REWRITTEN IN PLACE.
006100           SELECT LOAN-MASTER-FILE   ASSIGN TO LNMSTR
006200               ORGANIZATION IS RELATIVE
006300               ACCESS MODE IS DYNAMIC
006400               RELATIVE KEY IS LNMST-REL-KEY
006500               FILE STATUS IS LNERR-FILE-STATUS.
006600
006700*                       DETAIL REPORT OUTPUT.  THIS PROGRAM ONLY
006800*                       EVER WRITES THE TOTAL-LINE REDEFINE (030501
006900*                       SGN IDC-0362) -- NO PER-LOAN DETAIL LINE.
007000           SELECT LOAN-REPORT-FILE   ASSIGN TO LNRPTOUT
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS LNERR-FILE-STATUS.
007300*****************************************************************
007400
007500       DATA DIVISION.
007600       FILE SECTION.
007700*****************************************************************
007800*                       DELETE TRANSACTION -- JUST A LOAN-ID.  SEE
007900*                       LNDELREC.
008000       FD  LOAN-DELETE-FILE
008100           LABEL RECORDS ARE STANDARD
008200           RECORDING MODE IS F.
008300       COPY LNDELREC.
008400*****************************************************************
008500*                       SAME LOAN MASTER LAYOUT AS LN0100/LN0200/
008600*                       LN0300.  SEE LNMSTREC.
008700       FD  LOAN-MASTER-FILE
008800           LABEL RECORDS ARE STANDARD
008900           BLOCK CONTAINS 0 RECORDS
009000           RECORDING MODE IS F.
009100       COPY LNMSTREC.
009200*****************************************************************
009300*                       SAME 132-BYTE PRINT LINE AS THE REST OF
009400*                       THE SUITE.  SEE LNRPTLIN.
009500       FD  LOAN-REPORT-FILE
009600           LABEL RECORDS ARE STANDARD
009700           RECORDING MODE IS F.
009800       COPY LNRPTLIN.
009900*****************************************************************
010000
010100       WORKING-STORAGE SECTION.
010200*****************************************************************
010300*                       STANDARD FILE-STATUS/ABEND WORK AREA --
010400*                       SHARED COPYBOOK, SEE LNERRSTA.
010500       COPY LNERRSTA.
010600*****************************************************************
010700*                       RELATIVE-KEY WORK FIELD, 77-LEVEL PER SHOP
010800*                       STANDARD FOR A STANDALONE SCALAR.
010900       77  LNMST-REL-KEY               PIC 9(9) COMP.
011000
011100*                       END-OF-FILE AND FOUND/NOT-FOUND SWITCHES
011200*                       FOR THIS RUN.
011300       01  LN0400-SWITCHES.
011400*                       'Y' WHEN THE DELETE TRANSACTION FEED IS
011500*                       EXHAUSTED.
011600           05  LN0400-DELETE-EOF-SW        PIC X(1) VALUE 'N'.
011700               88  LN0400-DELETE-EOF                VALUE 'Y'.
011800               88  LN0400-DELETE-NOT-EOF            VALUE 'N'.
011900*                       RESULT OF THE MASTER LOOKUP IN 200000
012000*                       BELOW -- 'N' IF THE SLOT IS UNUSED OR
012100*                       ALREADY DELETED (091592 JKW IDC-0213).
012200           05  LN0400-FOUND-SW             PIC X(1) VALUE 'N'.
012300               88  LN0400-SLOT-FOUND                VALUE 'Y'.
012400               88  LN0400-SLOT-NOT-FOUND            VALUE 'N'.
012500           05  FILLER                  PIC X(01).
012600
012700*                       RUN COUNTERS, ALL COMP.
012800       01  LN0400-COUNTERS.
012900*                       LOANS ACTUALLY RETIRED THIS RUN -- ALSO
013000*                       PRINTED ON THE TOTAL LINE (030501 SGN
013100*                       IDC-0362).
013200           05  LN0400-DELETES-APPLIED-CTR  PIC 9(9)      COMP.
013300*                       DELETE TRANSACTIONS WHOSE LOAN-ID DID NOT
013400*                       MATCH AN ACTIVE MASTER SLOT.
013500           05  LN0400-DELETES-REJECT-CTR   PIC 9(9)      COMP.
013600           05  FILLER                  PIC X(02).
013700
013800       LINKAGE SECTION.
013900
014000       PROCEDURE DIVISION.
014100*****************************************************************
014200*                  M A I N   C O N T R O L
014300*     OPEN, DRIVE THE DELETE LOOP TO END OF FILE, TOTAL, CLOSE.
014400*****************************************************************
014500       000000-MAIN-RTN.
014600
014700           PERFORM 100000-INITIALIZATION-RTN THRU 100000-EXIT.
014800
014900           PERFORM 200000-PROCESS-DELETE-RTN THRU 200000-EXIT
015000               UNTIL LN0400-DELETE-EOF.
015100
015200           PERFORM 900000-TOTALS-RTN THRU 900000-EXIT.
015300
015400           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
015500
015600           STOP RUN.
015700*****************************************************************
015800*              I N I T I A L I Z A T I O N
015900*     OPENS ALL THREE FILES, ZEROES THE RUN COUNTERS, AND PRIMES
016000*     THE DELETE LOOP WITH THE FIRST READ.
016100*****************************************************************
016200       100000-INITIALIZATION-RTN.
016300
016400           OPEN INPUT LOAN-DELETE-FILE.
016500           IF NOT LNERR-STATUS-OK
016600               DISPLAY 'LN0400 UNABLE TO OPEN LOAN-DELETE-FILE '
016700                       LNERR-FILE-STATUS
016800               GO TO 999000-FILE-ERROR-RTN
016900           END-IF.
017000
017100           OPEN I-O LOAN-MASTER-FILE.
017200           IF NOT LNERR-STATUS-OK
017300               DISPLAY 'LN0400 UNABLE TO OPEN LOAN-MASTER-FILE '
017400                       LNERR-FILE-STATUS
017500               GO TO 999000-FILE-ERROR-RTN
017600           END-IF.
017700
017800           OPEN OUTPUT LOAN-REPORT-FILE.
017900           IF NOT LNERR-STATUS-OK
018000               DISPLAY 'LN0400 UNABLE TO OPEN LOAN-REPORT-FILE '
018100                       LNERR-FILE-STATUS
018200               GO TO 999000-FILE-ERROR-RTN
018300           END-IF.
018400
018500           MOVE ZERO TO LN0400-DELETES-APPLIED-CTR
018600                         LN0400-DELETES-REJECT-CTR.
018700
018800           PERFORM 210000-READ-DELETE-RTN THRU 210000-EXIT.
018900
019000       100000-EXIT.
019100           EXIT.
019200*****************************************************************
019300*     091592 JKW IDC-0213 -- AN ALREADY-DELETED SLOT IS NOT-FOUND.
019400*     LOOKS UP THE MASTER SLOT FOR THE DELETE TRANSACTION'S
019500*     LOAN-ID AND DISPATCHES TO MARK/REWRITE IF IT IS STILL AN
019600*     ACTIVE LOAN, OR COUNTS A REJECT IF NOT.
019700*****************************************************************
019800       200000-PROCESS-DELETE-RTN.
019900
020000           MOVE LNDEL-LOAN-ID TO LNMST-REL-KEY.
020100
020200           READ LOAN-MASTER-FILE INTO DCLLNMSTR
020300               INVALID KEY
020400                   SET LN0400-SLOT-NOT-FOUND TO TRUE
020500               NOT INVALID KEY
020600*                       SLOT EXISTS BUT MAY ALREADY BE RETIRED --
020700*                       A SECOND DELETE AGAINST THE SAME LOAN-ID
020800*                       IS REJECTED, NOT REAPPLIED.
020900                   IF LNMST-ACTIVE
021000                       SET LN0400-SLOT-FOUND TO TRUE
021100                   ELSE
021200                       SET LN0400-SLOT-NOT-FOUND TO TRUE
021300                   END-IF
021400           END-READ.
021500
021600           IF LN0400-SLOT-FOUND
021700               PERFORM 220000-MARK-DELETED-RTN THRU 220000-EXIT
021800               PERFORM 230000-REWRITE-MASTER-RTN THRU 230000-EXIT
021900               ADD 1 TO LN0400-DELETES-APPLIED-CTR
022000           ELSE
022100               ADD 1 TO LN0400-DELETES-REJECT-CTR
022200               DISPLAY 'LN0400 LOAN-ID NOT FOUND ' LNDEL-LOAN-ID
022300           END-IF.
022400
022500           PERFORM 210000-READ-DELETE-RTN THRU 210000-EXIT.
022600
022700       200000-EXIT.
022800           EXIT.
022900*****************************************************************
023000*                       READS THE NEXT DELETE TRANSACTION, OR SETS
023100*                       END-OF-FILE FOR THE MAIN LOOP ABOVE.
023200*****************************************************************
023300       210000-READ-DELETE-RTN.
023400
023500           READ LOAN-DELETE-FILE INTO LNDEL-RECORD
023600               AT END
023700                   SET LN0400-DELETE-EOF TO TRUE
023800           END-READ.
023900
024000       210000-EXIT.
024100           EXIT.
024200*****************************************************************
024300*                       052289 RAL IDC-0097 -- LOGICAL DELETE ONLY.
024400*                       FLIPS THE STATUS BYTE; THE SLOT'S OTHER
024500*                       FIELDS (AMOUNT, DURATION, MONTHLY-AMOUNT,
024600*                       CREATED-AT) ARE LEFT EXACTLY AS THEY WERE.
024700*****************************************************************
024800       220000-MARK-DELETED-RTN.
024900
025000           SET LNMST-DELETED TO TRUE.
025100
025200       220000-EXIT.
025300           EXIT.
025400*****************************************************************
025500*                       REWRITES THE MARKED SLOT BACK TO THE SAME
025600*                       RELATIVE POSITION IT WAS READ FROM.  THE
025700*                       RELATIVE-KEY VALUE ITSELF IS NEVER
025800*                       RECYCLED AFTER THIS POINT.
025900*****************************************************************
026000       230000-REWRITE-MASTER-RTN.
026100
026200           REWRITE DCLLNMSTR
026300               INVALID KEY
026400                   DISPLAY 'LN0400 REWRITE FAILED LOAN-ID '
026500                           LNDEL-LOAN-ID ' STATUS ' LNERR-FILE-STATUS
026600                   GO TO 999000-FILE-ERROR-RTN
026700           END-REWRITE.
026800
026900       230000-EXIT.
027000           EXIT.
027100*****************************************************************
027200*     030501 SGN IDC-0362 -- RUN-TOTAL LINE ADDED FOR AUDIT.  NO
027300*     PER-LOAN DETAIL LINE IS WRITTEN BY THIS PROGRAM -- JUST THE
027400*     ONE TOTAL AT THE END OF THE RUN.
027500*****************************************************************
027600       900000-TOTALS-RTN.
027700
027800           MOVE SPACES             TO LNRPT-LINE.
027900           MOVE ' '                 TO LNRPT-T-CTL-CHAR.
028000           MOVE 'LOANS DELETED TOTAL' TO LNRPT-T-LEGEND.
028100           MOVE LN0400-DELETES-APPLIED-CTR TO LNRPT-T-COUNT.
028200
028300           WRITE LNRPT-LINE.
028400
028500       900000-EXIT.
028600           EXIT.
028700*****************************************************************
028800*                       NORMAL END OF RUN -- CLOSE ALL THREE FILES.
028900*****************************************************************
029000       950000-TERMINATION-RTN.
029100
029200           CLOSE LOAN-DELETE-FILE
029300                 LOAN-MASTER-FILE
029400                 LOAN-REPORT-FILE.
029500
029600       950000-EXIT.
029700           EXIT.
029800*****************************************************************
029900*                       ABNORMAL END -- A FILE STATUS OTHER THAN
030000*                       '00'/'97' ON ANY OPEN, READ OR REWRITE
030100*                       ABOVE LANDS HERE.  CLOSES WHAT IS OPEN AND
030200*                       STOPS THE RUN.
030300*****************************************************************
030400       999000-FILE-ERROR-RTN.
030500
030600           SET LNERR-ABEND-YES TO TRUE.
030700           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
030800           DISPLAY 'LN0400 ABENDING ON FILE ERROR - SEE SYSOUT'.
030900           STOP RUN.
031000
031100       999000-EXIT.
031200           EXIT.
