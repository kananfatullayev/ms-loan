000100*****************************************************************
000200* PROGRAM  : LN0100
000300* PURPOSE  : DAILY LOAN-REQUEST INTAKE -- COMPUTES THE FIXED
000400*            MONTHLY INSTALLMENT FOR EACH NEW LOAN REQUEST ON THE
000500*            NIGHTLY FEED, ADDS THE LOAN TO THE LOAN MASTER, AND
000600*            PRODUCES THE LOAN-CREATION RUN REPORT.
000700*
000800*            THIS IS THE ONLY PROGRAM IN THE SUITE THAT ASSIGNS A
000900*            LOAN-ID -- LN0200/LN0300/LN0400 ALL WORK AGAINST AN
001000*            ID THIS PROGRAM HANDED OUT ON A PRIOR RUN.
001100*****************************************************************
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.     LN0100.
001400       AUTHOR.         R ALDANA.
001500       INSTALLATION.   IDC015 LENDING SYSTEMS.
001600       DATE-WRITTEN.   03/14/87.
001700       DATE-COMPILED.
001800       SECURITY.       IDC015 PRODUCTION - AUTHORIZED PERSONNEL ONLY.
001900*****************************************************************
002000*                     C H A N G E   L O G
002100*-----------------------------------------------------------------
002200* DATE     BY   REQUEST/TKT    DESCRIPTION
002300*-----------------------------------------------------------------
002400* 031487   RAL  IDC-0041       ORIGINAL PROGRAM.  REPLACES THE
002500*                               HAND-POSTED LOAN LEDGER CARDS WITH
002600*                               THE NIGHTLY FEED/RELATIVE MASTER.
002700* 091188   RAL  IDC-0097       ADDED LOAN-REPORT-FILE TOTAL LINE.
002800* 052290   JKW  IDC-0188       CORRECTED MONTHLY-RATE DIVISOR FROM
002900*                               1200 TYPO (WAS 120) -- UNDERSTATED
003000*                               EVERY INSTALLMENT BY A FACTOR OF 10.
003100* 101592   JKW  IDC-0204       ZERO-DURATION REQUESTS NOW REJECTED
003200*                               TO THE REPORT INSTEAD OF ABENDING
003300*                               S0C7 ON THE COMPUTE.
003400* 071794   MTC  IDC-0251       ADDED DUPLICATE-LOAN-ID CHECK ON
003500*                               WRITE TO LOAN-MASTER-FILE.
003600* 030895   MTC  IDC-0266       CONVERTED LOAN-ID ASSIGNMENT FROM A
003700*                               HAND-MAINTAINED PARM CARD TO AN
003800*                               AUTOMATIC HIGH-KEY SCAN OF THE
003900*                               LOAN MASTER AT STARTUP.
004000* 112196   DBP  IDC-0309       REJECT LINE NOW SHOWS USER-ID AND
004100*                               DURATION, NOT JUST A MESSAGE.
004200* 081998   DBP  Y2K-0042       Y2K REMEDIATION -- LNMST-CREATED-AT
004300*                               AND LNMST-UPDATED-AT WIDENED TO A
004400*                               FULL CCYYMMDD DATE.  NO MORE YY.
004500* 022399   DBP  Y2K-0042       Y2K REMEDIATION, PART 2 -- LN0100-
004600*                               CURRENT-DATE ACCEPT SWITCHED FROM
004700*                               DATE (YYMMDD) TO DATE YYYYMMDD.
004800* 061501   SGN  IDC-0355       ANNUAL-INTEREST-RATE MOVED TO A
004900*                               NAMED WORKING-STORAGE CONSTANT SO
005000*                               RATE CHANGES DO NOT REQUIRE A
005100*                               SOURCE DIFF REVIEW BEYOND ONE LINE.
005200* 040304   SGN  IDC-0412       REPORT AMOUNT EDITING WIDENED FOR
005300*                               13-DIGIT PRINCIPAL AMOUNTS.
005400* 081509   SGN  IDC-0455       REVIEWED PREFIXES AGAINST THE REST
005500*                               OF THE IDC015 SUITE -- NO CHANGE TO
005600*                               LOGIC, COMMENTS ONLY.
005700*****************************************************************
005800
005900       ENVIRONMENT DIVISION.
006000*                       CONFIGURATION SECTION NAMES THE PRINTER
006100*                       CHANNEL SO 900000-TOTALS-RTN CAN SKIP TO
006200*                       THE TOP OF A NEW FORM FOR THE TOTAL LINE.
006300       CONFIGURATION SECTION.
006400       SPECIAL-NAMES.
006500           C01 IS TOP-OF-FORM.
006600
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900*****************************************************************
007000*                       NIGHTLY LOAN-REQUEST FEED FROM THE BRANCH
007100*                       NEW-LOAN CAPTURE SCREENS.  SEE LNREQREC.
007200           SELECT LOAN-REQUEST-FILE  ASSIGN TO LNREQIN
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS LNERR-FILE-STATUS.
007500
007600*                       THE LOAN MASTER.  RELATIVE ORGANIZATION --
007700*                       LNMST-REL-KEY DOUBLES AS THE LOAN-ID SINCE
007800*                       IDC-0266 (SEE CHANGE LOG ABOVE).
007900           SELECT LOAN-MASTER-FILE   ASSIGN TO LNMSTR
008000               ORGANIZATION IS RELATIVE
008100               ACCESS MODE IS DYNAMIC
008200               RELATIVE KEY IS LNMST-REL-KEY
008300               FILE STATUS IS LNERR-FILE-STATUS.
008400
008500*                       PRINTED RUN REPORT -- DETAIL LINE PER LOAN
008600*                       CREATED, REJECT LINES FOR BAD REQUESTS, ONE
008700*                       FINAL TOTAL LINE.
008800           SELECT LOAN-REPORT-FILE   ASSIGN TO LNRPTOUT
008900               ORGANIZATION IS LINE SEQUENTIAL
009000               FILE STATUS IS LNERR-FILE-STATUS.
009100*****************************************************************
009200
009300       DATA DIVISION.
009400       FILE SECTION.
009500*****************************************************************
009600*                       ONE TRANSACTION PER NEW LOAN REQUEST.
009700       FD  LOAN-REQUEST-FILE
009800           LABEL RECORDS ARE STANDARD
009900           RECORDING MODE IS F.
010000       COPY LNREQREC.
010100*****************************************************************
010200*                       THE LOAN MASTER RECORD.  SEE LNMSTREC FOR
010300*                       THE FULL LAYOUT AND THE DB2-TO-RELATIVE
010400*                       CONVERSION NOTE AT THE TOP OF THAT MEMBER.
010500       FD  LOAN-MASTER-FILE
010600           LABEL RECORDS ARE STANDARD
010700           BLOCK CONTAINS 0 RECORDS
010800           RECORDING MODE IS F.
010900       COPY LNMSTREC.
011000*****************************************************************
011100*                       132-BYTE PRINT LINE.  LNRPTLIN CARRIES THE
011200*                       DETAIL, REJECT AND TOTAL VIEWS AS THREE
011300*                       REDEFINES OF THE SAME SLOT.
011400       FD  LOAN-REPORT-FILE
011500           LABEL RECORDS ARE STANDARD
011600           RECORDING MODE IS F.
011700       COPY LNRPTLIN.
011800*****************************************************************
011900
012000       WORKING-STORAGE SECTION.
012100*****************************************************************
012200*                       STANDARD FILE-STATUS/ABEND WORK AREA --
012300*                       SHARED COPYBOOK, SEE LNERRSTA.
012400       COPY LNERRSTA.
012500*****************************************************************
012600*                       RELATIVE-KEY WORK FIELD FOR LOAN-MASTER-
012700*                       FILE.  DECLARED 77-LEVEL PER SHOP STANDARD
012800*                       FOR A STANDALONE SCALAR THAT IS NOT PART OF
012900*                       A LARGER RECORD.
013000       77  LNMST-REL-KEY               PIC 9(9) COMP.
013100
013200*                       ASSUMED VALUE -- SEE IDC-0355 ABOVE.  NOT
013300*                       RECOVERABLE FROM ANY SOURCE SUPPLIED TO US;
013400*                       DOCUMENTED HERE AS AN OPEN DECISION.
013500       01  VA-LN0100-CONS.
013600*                       FLAT ANNUAL PERCENTAGE RATE APPLIED TO
013700*                       EVERY LOAN -- NO PER-LOAN RATE IS CARRIED
013800*                       ANYWHERE ON THE REQUEST FEED OR THE MASTER.
013900           05  LN0100-ANNUAL-RATE      PIC S9(3)V9(2) VALUE 005.00.
014000*                       12 MONTHS * 100 (PERCENT) -- DIVIDES THE
014100*                       ANNUAL RATE DOWN TO A MONTHLY DECIMAL RATE.
014200           05  LN0100-RATE-DIVISOR     PIC 9(4)       VALUE 1200.
014300           05  FILLER                  PIC X(05).
014400
014500*                       END-OF-FILE AND VALIDITY SWITCHES FOR THIS
014600*                       RUN.  ALL SINGLE-CHARACTER, ALL WITH 88-
014700*                       LEVEL CONDITION NAMES PER SHOP STANDARD.
014800       01  LN0100-SWITCHES.
014900*                       'Y' WHEN THE REQUEST FEED IS EXHAUSTED.
015000           05  LN0100-REQUEST-EOF-SW       PIC X(1) VALUE 'N'.
015100               88  LN0100-REQUEST-EOF               VALUE 'Y'.
015200               88  LN0100-REQUEST-NOT-EOF           VALUE 'N'.
015300*                       'Y' WHILE SCANNING THE MASTER AT STARTUP
015400*                       FOR THE HIGH LOAN-ID (110000-DETERMINE-
015500*                       NEXT-ID-RTN).  RESET TO 'N' BEFORE THE
015600*                       MAIN REQUEST LOOP USES IT AGAIN BELOW.
015700           05  LN0100-MASTER-EOF-SW        PIC X(1) VALUE 'N'.
015800               88  LN0100-MASTER-EOF                VALUE 'Y'.
015900               88  LN0100-MASTER-NOT-EOF            VALUE 'N'.
016000*                       'I' WHEN THE CURRENT REQUEST FAILS BASIC
016100*                       EDIT (ZERO USER-ID).
016200           05  LN0100-REQUEST-VALID-SW     PIC X(1) VALUE 'V'.
016300               88  LN0100-REQUEST-VALID             VALUE 'V'.
016400               88  LN0100-REQUEST-INVALID           VALUE 'I'.
016500*                       'N' WHEN THE DURATION GUARD IN 225000
016600*                       REJECTS THE CALCULATION BEFORE IT STARTS.
016700           05  LN0100-CALC-RESULT-SW       PIC X(1) VALUE 'O'.
016800               88  LN0100-CALC-OK                   VALUE 'O'.
016900               88  LN0100-CALC-NOT-OK               VALUE 'N'.
017000           05  FILLER                  PIC X(01).
017100
017200*                       RUN COUNTERS.  ALL COMP FOR SPEED -- THESE
017300*                       ARE TOUCHED ONCE PER INPUT RECORD.
017400       01  LN0100-COUNTERS.
017500*                       HIGHEST LOAN-ID ON THE MASTER AT STARTUP;
017600*                       INCREMENTED BY ONE FOR EACH NEW LOAN BUILT.
017700           05  LN0100-LOAN-ID-CTR          PIC 9(9)      COMP.
017800*                       COUNT OF LOANS SUCCESSFULLY ADDED THIS RUN
017900*                       -- PRINTED ON THE TOTAL LINE.
018000           05  LN0100-LOANS-CREATED-CTR    PIC 9(9)      COMP.
018100*                       COUNT OF REQUESTS REJECTED THIS RUN.  NOT
018200*                       CURRENTLY PRINTED, KEPT FOR A DISPLAY IN
018300*                       950000 SHOULD OPERATIONS ASK FOR IT AGAIN.
018400           05  LN0100-LOANS-REJECTED-CTR   PIC 9(9)      COMP.
018500*                       LOOP INDEX FOR THE FACTOR-BUILDING PERFORM
018600*                       IN 222000-CALC-FACTOR-RTN.
018700           05  LN0100-SUBSCRIPT            PIC 9(6)      COMP.
018800           05  FILLER                  PIC X(02).
018900
019000*                       RUN-TOTAL ACCUMULATORS FOR THE REPORT'S
019100*                       FINAL TOTAL LINE.  ZONED DISPLAY, NOT
019200*                       PACKED -- THIS SHOP DOES NOT PACK MONEY.
019300       01  LN0100-ACCUMULATORS.
019400           05  LN0100-TOTAL-AMOUNT         PIC S9(16)V9(2).
019500           05  LN0100-TOTAL-MONTHLY-AMT    PIC S9(16)V9(2).
019600           05  FILLER                  PIC X(04).
019700
019800*                       SCRATCH FIELDS FOR THE AMORTIZATION
019900*                       FORMULA.  SIZED TO STAY UNDER THE 18-DIGIT
020000*                       DISPLAY-NUMERIC LIMIT AT EVERY STEP.
020100       01  LN0100-CALC-FIELDS.
020200*                       REQUESTED TERM, WHOLE MONTHS ONLY.
020300           05  LN0100-DURATION-MONTHS      PIC S9(6)      COMP.
020400*                       MONTHLY RATE, R = ANNUAL RATE / 1200.
020500           05  LN0100-MONTHLY-RATE         PIC S9(1)V9(10).
020600*                       (1 + R) RAISED TO THE N-TH POWER, BUILT BY
020700*                       REPEATED MULTIPLICATION -- NO ** OPERATOR
020800*                       AND NO FUNCTION EXPONENT USED IN THIS SHOP.
020900           05  LN0100-FACTOR               PIC S9(7)V9(10).
021000*                       NUMERATOR OF THE INSTALLMENT FRACTION,
021100*                       R * FACTOR.
021200           05  LN0100-NUMERATOR            PIC S9(7)V9(10).
021300*                       DENOMINATOR OF THE INSTALLMENT FRACTION,
021400*                       FACTOR - 1.
021500           05  LN0100-DENOMINATOR          PIC S9(7)V9(10).
021600*                       FINISHED MONTHLY INSTALLMENT, ROUNDED TO
021700*                       CASH PRECISION BEFORE IT GOES TO THE MASTER.
021800           05  LN0100-MONTHLY-AMOUNT-CALC  PIC S9(14)V9(2).
021900           05  FILLER                  PIC X(03).
022000
022100*                       HOLDS THE REJECT NARRATIVE FOR THE CURRENT
022200*                       REQUEST UNTIL 250000-WRITE-REJECT-RTN MOVES
022300*                       IT TO THE PRINT LINE.  77-LEVEL -- STANDS
022400*                       ALONE, NOT PART OF A LARGER RECORD.
022500       77  LN0100-REJECT-REASON            PIC X(80).
022600
022700*                       RUN DATE/TIME, STAMPED ON EVERY NEW LOAN'S
022800*                       CREATED-AT FIELD.  THE REDEFINES BELOW GIVE
022900*                       A CC/YY/MM/DD VIEW FOR FUTURE USE -- NOT
023000*                       CURRENTLY REFERENCED BY THIS PROGRAM.
023100       01  LN0100-CURRENT-DATE-TIME.
023200           05  LN0100-CURRENT-DATE         PIC 9(8).
023300           05  LN0100-CURRENT-TIME         PIC 9(6).
023400       01  LN0100-CURRENT-DATE-R  REDEFINES LN0100-CURRENT-DATE-TIME.
023500           05  LN0100-CURRENT-CC           PIC 9(2).
023600           05  LN0100-CURRENT-YY           PIC 9(2).
023700           05  LN0100-CURRENT-MM           PIC 9(2).
023800           05  LN0100-CURRENT-DD           PIC 9(2).
023900           05  FILLER                  PIC 9(6).
024000
024100       LINKAGE SECTION.
024200
024300       PROCEDURE DIVISION.
024400*****************************************************************
024500*                  M A I N   C O N T R O L
024600*     OPEN, DRIVE THE REQUEST LOOP TO END OF FILE, TOTAL, CLOSE.
024700*****************************************************************
024800       000000-MAIN-RTN.
024900
025000           PERFORM 100000-INITIALIZATION-RTN THRU 100000-EXIT.
025100
025200           PERFORM 200000-PROCESS-REQUESTS-RTN THRU 200000-EXIT
025300               UNTIL LN0100-REQUEST-EOF.
025400
025500           PERFORM 900000-TOTALS-RTN THRU 900000-EXIT.
025600           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
025700
025800           STOP RUN.
025900*****************************************************************
026000*              I N I T I A L I Z A T I O N
026100*     OPENS ALL THREE FILES, ZEROES THE RUN COUNTERS, SCANS THE
026200*     MASTER FOR THE NEXT LOAN-ID, AND PRIMES THE REQUEST LOOP
026300*     WITH THE FIRST READ.
026400*****************************************************************
026500       100000-INITIALIZATION-RTN.
026600
026700           ACCEPT LN0100-CURRENT-DATE FROM DATE YYYYMMDD.
026800           ACCEPT LN0100-CURRENT-TIME FROM TIME.
026900
027000           OPEN INPUT LOAN-REQUEST-FILE.
027100           IF NOT LNERR-STATUS-OK
027200               DISPLAY 'LN0100 UNABLE TO OPEN LOAN-REQUEST-FILE '
027300                       LNERR-FILE-STATUS
027400               GO TO 999000-FILE-ERROR-RTN
027500           END-IF.
027600
027700           OPEN I-O LOAN-MASTER-FILE.
027800           IF NOT LNERR-STATUS-OK
027900               DISPLAY 'LN0100 UNABLE TO OPEN LOAN-MASTER-FILE '
028000                       LNERR-FILE-STATUS
028100               GO TO 999000-FILE-ERROR-RTN
028200           END-IF.
028300
028400           OPEN OUTPUT LOAN-REPORT-FILE.
028500           IF NOT LNERR-STATUS-OK
028600               DISPLAY 'LN0100 UNABLE TO OPEN LOAN-REPORT-FILE '
028700                       LNERR-FILE-STATUS
028800               GO TO 999000-FILE-ERROR-RTN
028900           END-IF.
029000
029100*                       ZERO THE RUN COUNTERS/ACCUMULATORS BEFORE
029200*                       THE FIRST RECORD IS READ.
029300           MOVE ZERO TO LN0100-LOANS-CREATED-CTR
029400                        LN0100-LOANS-REJECTED-CTR
029500                        LN0100-TOTAL-AMOUNT
029600                        LN0100-TOTAL-MONTHLY-AMT.
029700
029800           PERFORM 110000-DETERMINE-NEXT-ID-RTN THRU 110000-EXIT.
029900           PERFORM 210000-READ-REQUEST-RTN THRU 210000-EXIT.
030000
030100       100000-EXIT.
030200           EXIT.
030300*****************************************************************
030400*     DETERMINE NEXT LOAN-ID BY SCANNING THE MASTER HIGH KEY
030500*     (IDC-0266 -- SEE CHANGE LOG).  START AT RELATIVE SLOT 1 AND
030600*     READ FORWARD TO END OF FILE; THE LAST LOAN-ID SEEN BECOMES
030700*     THE SEED FOR 230000-BUILD-MASTER-RTN'S "ADD 1" BELOW.
030800*****************************************************************
030900       110000-DETERMINE-NEXT-ID-RTN.
031000
031100           MOVE ZERO TO LN0100-LOAN-ID-CTR.
031200           MOVE 1    TO LNMST-REL-KEY.
031300
031400           START LOAN-MASTER-FILE KEY IS NOT LESS THAN LNMST-REL-KEY
031500               INVALID KEY
031600*                       EMPTY MASTER -- FIRST RUN AGAINST A NEW
031700*                       FILE.  LOAN-ID-CTR STAYS ZERO SO THE FIRST
031800*                       LOAN BUILT GETS ID 1.
031900                   GO TO 110000-EXIT
032000           END-START.
032100
032200           PERFORM 110020-READ-NEXT-MASTER-RTN THRU 110020-EXIT
032300               UNTIL LN0100-MASTER-EOF.
032400
032500*                       RESET THE SWITCH -- IT IS REUSED BELOW BY
032600*                       NOTHING IN THIS PROGRAM, BUT LEFT 'N' ON
032700*                       PRINCIPLE SO A FUTURE SECOND MASTER PASS
032800*                       DOES NOT INHERIT A STALE 'Y'.
032900           MOVE 'N' TO LN0100-MASTER-EOF-SW.
033000
033100       110000-EXIT.
033200           EXIT.
033300
033400*                       READS ONE MASTER SLOT FORWARD FROM THE
033500*                       START POSITION ABOVE.  DELETED SLOTS ARE
033600*                       STILL COUNTED HERE -- THEIR LOAN-ID IS
033700*                       NEVER REUSED (SEE LN0400 CHANGE LOG).
033800       110020-READ-NEXT-MASTER-RTN.
033900
034000           READ LOAN-MASTER-FILE NEXT RECORD INTO DCLLNMSTR
034100               AT END
034200                   SET LN0100-MASTER-EOF TO TRUE
034300           END-READ.
034400
034500           IF LN0100-MASTER-NOT-EOF
034600               MOVE LNMST-LOAN-ID TO LN0100-LOAN-ID-CTR
034700           END-IF.
034800
034900       110020-EXIT.
035000           EXIT.
035100*****************************************************************
035200*     PROCESS ONE LOAN-REQUEST RECORD -- VALIDATE, CALCULATE THE
035300*     INSTALLMENT, WRITE THE MASTER AND THE DETAIL LINE, OR WRITE
035400*     A REJECT LINE IF THE REQUEST CANNOT BE PROCESSED.
035500*****************************************************************
035600       200000-PROCESS-REQUESTS-RTN.
035700
035800           PERFORM 215000-VALIDATE-REQUEST-RTN THRU 215000-EXIT.
035900
036000           IF LN0100-REQUEST-INVALID
036100               MOVE 'USER-ID MISSING OR ZERO ON REQUEST RECORD'
036200                   TO LN0100-REJECT-REASON
036300               PERFORM 250000-WRITE-REJECT-RTN THRU 250000-EXIT
036400           ELSE
036500               PERFORM 220000-CALC-MONTHLY-AMT-RTN
036600                   THRU 229000-CALC-MONTHLY-AMT-EXIT
036700               IF LN0100-CALC-OK
036800                   PERFORM 230000-BUILD-MASTER-RTN THRU 230000-EXIT
036900                   PERFORM 240000-WRITE-DETAIL-RTN THRU 240000-EXIT
037000               ELSE
037100                   MOVE 'DURATION MUST BE GREATER THAN ZERO MONTHS'
037200                       TO LN0100-REJECT-REASON
037300                   PERFORM 250000-WRITE-REJECT-RTN THRU 250000-EXIT
037400               END-IF
037500           END-IF.
037600
037700           PERFORM 210000-READ-REQUEST-RTN THRU 210000-EXIT.
037800
037900       200000-EXIT.
038000           EXIT.
038100*****************************************************************
038200*                       READS THE NEXT LOAN-REQUEST RECORD, OR
038300*                       SETS END-OF-FILE FOR THE MAIN LOOP ABOVE.
038400*****************************************************************
038500       210000-READ-REQUEST-RTN.
038600
038700           READ LOAN-REQUEST-FILE INTO LNREQ-RECORD
038800               AT END
038900                   SET LN0100-REQUEST-EOF TO TRUE
039000           END-READ.
039100
039200       210000-EXIT.
039300           EXIT.
039400*****************************************************************
039500*                       BASIC EDIT -- A ZERO USER-ID MEANS THE
039600*                       NIGHTLY EXTRACT WROTE A BLANK OR CORRUPT
039700*                       RECORD.  NO OTHER VALIDATION IS DONE HERE;
039800*                       USER-ID EXISTENCE IS NOT CHECKED BY THIS
039900*                       SHOP'S LOAN SUITE (SEE THE INQUIRY PROGRAM
040000*                       LN0200 FOR THE SAME ASSUMPTION).
040100*****************************************************************
040200       215000-VALIDATE-REQUEST-RTN.
040300
040400           IF LNREQ-USER-ID = ZERO
040500               SET LN0100-REQUEST-INVALID TO TRUE
040600           ELSE
040700               SET LN0100-REQUEST-VALID TO TRUE
040800           END-IF.
040900
041000       215000-EXIT.
041100           EXIT.
041200*****************************************************************
041300*     CALCULATE MONTHLY AMOUNT -- FIXED-RATE AMORTIZING INSTALLMENT
041400*     R = ANNUAL RATE / (12 * 100), 10 DEC, ROUNDED
041500*     FACTOR = (1 + R) ** N
041600*     MONTHLY AMOUNT = PRINCIPAL * (R * FACTOR) / (FACTOR - 1)
041700*     ROUNDED TO CASH PRECISION (2 DECIMALS, HALF-UP)
041800*
041900*     THE FOUR SUB-STEPS BELOW ARE BROKEN OUT OF LINE SO EACH ONE
042000*     CAN BE TESTED AND CHANGED ON ITS OWN -- THIS FORMULA HAS
042100*     BITTEN THE SHOP ONCE ALREADY (SEE IDC-0188 IN THE CHANGE LOG).
042200*****************************************************************
042300       220000-CALC-MONTHLY-AMT-RTN.
042400
042500           PERFORM 225000-DURATION-GUARD-RTN THRU 225000-EXIT.
042600
042700           IF LN0100-CALC-OK
042800               PERFORM 221000-CALC-MONTHLY-RATE-RTN THRU 221000-EXIT
042900               PERFORM 222000-CALC-FACTOR-RTN       THRU 222000-EXIT
043000               PERFORM 223000-CALC-NUMER-DENOM-RTN  THRU 223000-EXIT
043100               PERFORM 224000-CALC-INSTALLMENT-RTN  THRU 224000-EXIT
043200           END-IF.
043300
043400       229000-CALC-MONTHLY-AMT-EXIT.
043500           EXIT.
043600*****************************************************************
043700*     101592 JKW IDC-0204 -- GUARD AGAINST A ZERO OR NEGATIVE
043800*     DURATION BEFORE THE FACTOR-MINUS-ONE DIVISOR IS EVER BUILT.
043900*     A RAW COMPUTE WITH A ZERO DIVISOR ABENDS S0C7; THIS SHOP
044000*     REJECTS THE RECORD TO THE REPORT AND KEEPS THE RUN GOING.
044100*****************************************************************
044200       225000-DURATION-GUARD-RTN.
044300
044400           MOVE LNREQ-DURATION TO LN0100-DURATION-MONTHS.
044500
044600           IF LN0100-DURATION-MONTHS > 0
044700               SET LN0100-CALC-OK TO TRUE
044800           ELSE
044900               SET LN0100-CALC-NOT-OK TO TRUE
045000           END-IF.
045100
045200       225000-EXIT.
045300           EXIT.
045400*****************************************************************
045500*                       R = ANNUAL RATE / 1200, ROUNDED TO 10 DEC.
045600*                       ANNUAL RATE IS A PERCENT (E.G. 5.00 MEANS
045700*                       5%); DIVIDING BY 1200 RATHER THAN 12 DOES
045800*                       THE PERCENT-TO-DECIMAL CONVERSION AND THE
045900*                       ANNUAL-TO-MONTHLY CONVERSION IN ONE STEP.
046000*****************************************************************
046100       221000-CALC-MONTHLY-RATE-RTN.
046200
046300           COMPUTE LN0100-MONTHLY-RATE ROUNDED =
046400               LN0100-ANNUAL-RATE / LN0100-RATE-DIVISOR.
046500
046600       221000-EXIT.
046700           EXIT.
046800*****************************************************************
046900*                       BUILDS (1 + R) ** N BY REPEATED
047000*                       MULTIPLICATION, ONE PASS PER MONTH OF TERM.
047100*                       NO EXPONENT OPERATOR AND NO INTRINSIC
047200*                       FUNCTION IS USED FOR THIS -- BOTH ARE OFF
047300*                       LIMITS ON THIS SHOP'S COMPILER.
047400*****************************************************************
047500       222000-CALC-FACTOR-RTN.
047600
047700           MOVE 1 TO LN0100-FACTOR.
047800
047900           PERFORM 222100-MULTIPLY-FACTOR-RTN THRU 222100-EXIT
048000               VARYING LN0100-SUBSCRIPT FROM 1 BY 1
048100               UNTIL LN0100-SUBSCRIPT > LN0100-DURATION-MONTHS.
048200
048300       222000-EXIT.
048400           EXIT.
048500
048600*                       ONE MULTIPLICATION STEP OF THE FACTOR LOOP
048700*                       ABOVE -- CALLED ONCE PER MONTH OF TERM.
048800       222100-MULTIPLY-FACTOR-RTN.
048900
049000           COMPUTE LN0100-FACTOR = LN0100-FACTOR *
049100               (1 + LN0100-MONTHLY-RATE).
049200
049300       222100-EXIT.
049400           EXIT.
049500*****************************************************************
049600*                       NUMERATOR = R * FACTOR.
049700*                       DENOMINATOR = FACTOR - 1.
049800*                       SPLIT OUT SO 224000 BELOW IS A SINGLE
049900*                       DIVIDE RATHER THAN A NESTED EXPRESSION.
050000*****************************************************************
050100       223000-CALC-NUMER-DENOM-RTN.
050200
050300           COMPUTE LN0100-NUMERATOR   = LN0100-MONTHLY-RATE *
050400               LN0100-FACTOR.
050500           COMPUTE LN0100-DENOMINATOR = LN0100-FACTOR - 1.
050600
050700       223000-EXIT.
050800           EXIT.
050900*****************************************************************
051000*                       FINAL INSTALLMENT: PRINCIPAL * NUMERATOR /
051100*                       DENOMINATOR, ROUNDED HALF-UP TO CASH
051200*                       PRECISION.  225000 ABOVE GUARANTEES
051300*                       DENOMINATOR IS NON-ZERO BY THE TIME WE GET
051400*                       HERE.
051500*****************************************************************
051600       224000-CALC-INSTALLMENT-RTN.
051700
051800           COMPUTE LN0100-MONTHLY-AMOUNT-CALC ROUNDED =
051900               LNREQ-AMOUNT * LN0100-NUMERATOR / LN0100-DENOMINATOR.
052000
052100       224000-EXIT.
052200           EXIT.
052300*****************************************************************
052400*     071794 MTC IDC-0251 -- DUPLICATE-ID CHECK ADDED ON WRITE.
052500*     BUILDS THE NEW LOAN MASTER SLOT FROM THE VALIDATED REQUEST
052600*     AND THE JUST-COMPUTED INSTALLMENT, STAMPS CREATED-AT, AND
052700*     ZEROES UPDATED-AT (NO UPDATE HAS HAPPENED YET).
052800*****************************************************************
052900       230000-BUILD-MASTER-RTN.
053000
053100*                       THE RELATIVE KEY DOUBLES AS THE LOAN-ID --
053200*                       SAME VALUE GOES TO BOTH FIELDS.
053300           ADD 1 TO LN0100-LOAN-ID-CTR.
053400           MOVE LN0100-LOAN-ID-CTR            TO LNMST-LOAN-ID
053500                                              LNMST-REL-KEY.
053600           MOVE LNREQ-USER-ID             TO LNMST-USER-ID.
053700*                       PRINCIPAL CARRIES STRAIGHT ACROSS FROM THE
053800*                       REQUEST -- NO ROUNDING NEEDED, SAME PIC.
053900           MOVE LNREQ-AMOUNT              TO LNMST-AMOUNT.
054000*                       THE INSTALLMENT JUST COMPUTED ABOVE.
054100           MOVE LN0100-MONTHLY-AMOUNT-CALC    TO LNMST-MONTHLY-AMT.
054200           MOVE LNREQ-DURATION            TO LNMST-DURATION.
054300*                       CREATED-AT IS STAMPED ONCE, HERE, AND NEVER
054400*                       TOUCHED AGAIN BY ANY PROGRAM IN THE SUITE.
054500           MOVE LN0100-CURRENT-DATE           TO LNMST-CREATED-DATE.
054600           MOVE LN0100-CURRENT-TIME           TO LNMST-CREATED-TIME.
054700*                       NO UPDATE HAS TOUCHED THIS LOAN YET.
054800           MOVE ZERO                      TO LNMST-UPDATED-AT-N.
054900*                       NEW SLOTS ARE ALWAYS ACTIVE -- A LOAN IS
055000*                       ONLY EVER RETIRED BY LN0400 LATER.
055100           SET LNMST-ACTIVE TO TRUE.
055200
055300           WRITE DCLLNMSTR
055400               INVALID KEY
055500*                       SHOULD NEVER HAPPEN -- LNMST-REL-KEY WAS
055600*                       JUST DERIVED FROM THE HIGH-KEY SCAN PLUS
055700*                       ONE.  IF IT FIRES, SOMETHING ELSE IS
055800*                       WRITING THIS MASTER CONCURRENTLY.
055900                   DISPLAY 'LN0100 DUPLICATE LOAN-ID ON WRITE '
056000                           LNMST-LOAN-ID
056100                   GO TO 999000-FILE-ERROR-RTN
056200           END-WRITE.
056300
056400           ADD 1 TO LN0100-LOANS-CREATED-CTR.
056500           ADD LNREQ-AMOUNT             TO LN0100-TOTAL-AMOUNT.
056600           ADD LN0100-MONTHLY-AMOUNT-CALC   TO LN0100-TOTAL-MONTHLY-AMT.
056700
056800       230000-EXIT.
056900           EXIT.
057000*****************************************************************
057100*                       WRITES ONE DETAIL LINE FOR A SUCCESSFULLY
057200*                       CREATED LOAN.  VALUES COME FROM THE MASTER
057300*                       RECORD JUST WRITTEN, NOT FROM THE REQUEST,
057400*                       SO THE PRINTED LOAN-ID MATCHES THE MASTER.
057500*****************************************************************
057600       240000-WRITE-DETAIL-RTN.
057700
057800*                       CLEAR THE SLOT FIRST -- THE LINE IS SHARED
057900*                       WITH THE REJECT AND TOTAL REDEFINES AND MAY
058000*                       STILL HOLD A PRIOR RECORD'S TRAILING BYTES.
058100           MOVE SPACES           TO LNRPT-LINE.
058200           MOVE ' '               TO LNRPT-D-CTL-CHAR.
058300*                       EVERY VALUE BELOW COMES FROM THE MASTER
058400*                       RECORD JUST WRITTEN, NOT THE REQUEST, SO
058500*                       THE PRINTED LOAN-ID ALWAYS MATCHES THE ID
058600*                       THAT LANDED ON THE MASTER FILE.
058700           MOVE LNMST-LOAN-ID     TO LNRPT-D-LOAN-ID.
058800           MOVE LNMST-USER-ID     TO LNRPT-D-USER-ID.
058900           MOVE LNMST-AMOUNT      TO LNRPT-D-AMOUNT.
059000           MOVE LNMST-MONTHLY-AMT TO LNRPT-D-MONTHLY-AMT.
059100           MOVE LNMST-DURATION    TO LNRPT-D-DURATION.
059200
059300           WRITE LNRPT-LINE.
059400
059500       240000-EXIT.
059600           EXIT.
059700*****************************************************************
059800*     112196 DBP IDC-0309 -- REJECT LINE CARRIES USER-ID/DURATION.
059900*     WRITES A REJECT LINE FOR A REQUEST THAT FAILED EDIT OR THE
060000*     DURATION GUARD.  NO MASTER RECORD IS WRITTEN FOR THIS LOAN.
060100*****************************************************************
060200       250000-WRITE-REJECT-RTN.
060300
060400           ADD 1 TO LN0100-LOANS-REJECTED-CTR.
060500
060600           MOVE SPACES           TO LNRPT-LINE.
060700           MOVE ' '               TO LNRPT-R-CTL-CHAR.
060800           MOVE LNREQ-USER-ID     TO LNRPT-R-USER-ID.
060900           MOVE LNREQ-DURATION    TO LNRPT-R-DURATION.
061000           MOVE LN0100-REJECT-REASON  TO LNRPT-R-REASON.
061100
061200           WRITE LNRPT-LINE.
061300
061400       250000-EXIT.
061500           EXIT.
061600*****************************************************************
061700*                       FINAL TOTAL LINE -- COUNT OF LOANS CREATED,
061800*                       TOTAL PRINCIPAL, TOTAL MONTHLY INSTALLMENT.
061900*                       REJECTED REQUESTS ARE NOT COUNTED HERE.
062000*****************************************************************
062100       900000-TOTALS-RTN.
062200
062300*                       LNRPT-T-LEGEND CARRIES ITS OWN VALUE CLAUSE
062400*                       ('TOTAL LOANS CREATED') FROM THE COPYBOOK --
062500*                       NOTHING TO MOVE TO IT HERE.
062600           MOVE SPACES              TO LNRPT-LINE.
062700           MOVE ' '                  TO LNRPT-T-CTL-CHAR.
062800           MOVE LN0100-LOANS-CREATED-CTR TO LNRPT-T-COUNT.
062900           MOVE LN0100-TOTAL-AMOUNT      TO LNRPT-T-AMOUNT.
063000           MOVE LN0100-TOTAL-MONTHLY-AMT TO LNRPT-T-MONTHLY-AMT.
063100
063200           WRITE LNRPT-LINE.
063300
063400       900000-EXIT.
063500           EXIT.
063600*****************************************************************
063700*                       NORMAL END OF RUN -- CLOSE ALL THREE FILES.
063800*****************************************************************
063900       950000-TERMINATION-RTN.
064000
064100           CLOSE LOAN-REQUEST-FILE
064200                 LOAN-MASTER-FILE
064300                 LOAN-REPORT-FILE.
064400
064500       950000-EXIT.
064600           EXIT.
064700*****************************************************************
064800*                       ABNORMAL END -- A FILE STATUS OTHER THAN
064900*                       '00'/'97' ON ANY OPEN, READ, START OR
065000*                       WRITE ABOVE LANDS HERE.  CLOSES WHAT IS
065100*                       OPEN AND STOPS THE RUN; SYSOUT HAS THE
065200*                       FILE STATUS FROM THE DISPLAY THAT GOT US
065300*                       HERE.
065400*****************************************************************
065500       999000-FILE-ERROR-RTN.
065600
065700           SET LNERR-ABEND-YES TO TRUE.
065800           PERFORM 950000-TERMINATION-RTN THRU 950000-EXIT.
065900           DISPLAY 'LN0100 ABENDING ON FILE ERROR - SEE SYSOUT'.
066000           STOP RUN.
066100
066200       999000-EXIT.
066300           EXIT.
